000100*---------------------------------------------------------------
000200*    FDCTRL.CBL
000300*---------------------------------------------------------------
000400*    FILE DESCRIPTION AND RECORD LAYOUT FOR THE RUN-CONTROL
000500*    FILE.  RATE-AND-SETTLE-PAYMENTS OWNS CR-LAST-PAYMENT-NUMBER
000600*    AND CR-LAST-EVENT-NUMBER AND THE CR-METHOD-TOTALS TABLE;
000700*    PROCESS-REFUND-REQUESTS ADDS TO CR-EVENT-NUMBER, CR-REFUND-
000800*    COUNT AND CAN ALSO BUMP CR-LAST-EVENT-NUMBER; PRINT-SUMMARY-
000900*    REPORT ONLY READS THE RECORD.  ONE RECORD, RRN 1.
001000*---------------------------------------------------------------
001100* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001200* 11/09/98  MPK  ADDED THE DECLINED-FOR-FRAUD AND DECLINED-FOR-
001300*                FAILURE SUB-COUNTS SPLIT OUT OF CR-DECLINED-
001400*                COUNT.  REQUEST #FP-0388.
001500*---------------------------------------------------------------
001600     FD  CONTROL-FILE
001700         LABEL RECORDS ARE STANDARD.
001800
001900     01  CONTROL-RECORD.
002000         05  CR-LAST-PAYMENT-NUMBER      PIC 9(08) COMP.
002100         05  CR-LAST-EVENT-NUMBER        PIC 9(08) COMP.
002200         05  CR-RATED-COUNT              PIC 9(07) COMP.
002300         05  CR-REJECTED-COUNT           PIC 9(07) COMP.
002400         05  CR-APPROVED-COUNT           PIC 9(07) COMP.
002500         05  CR-DECLINED-COUNT           PIC 9(07) COMP.
002600         05  CR-DECLINED-FRAUD-COUNT     PIC 9(07) COMP.
002700         05  CR-DECLINED-FAILURE-COUNT   PIC 9(07) COMP.
002800         05  CR-REFUND-COUNT             PIC 9(07) COMP.
002900         05  CR-METHOD-TOTALS OCCURS 3 TIMES
003000                 INDEXED BY CR-METHOD-IDX.
003100             10  CR-METHOD-CODE          PIC X(05).
003200             10  CR-METHOD-COUNT         PIC 9(07) COMP.
003300             10  CR-METHOD-SUM-AMOUNT    PIC S9(11)V99.
003400             10  CR-METHOD-SUM-TOTAL     PIC S9(11)V99.
003500         05  FILLER                      PIC X(20).
