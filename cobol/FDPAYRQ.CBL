000100*---------------------------------------------------------------
000200*    FDPAYRQ.CBL
000300*---------------------------------------------------------------
000400*    FILE DESCRIPTION AND RECORD LAYOUT FOR THE INCOMING
000500*    PAYMENT-REQUEST FILE.  ONE RECORD PER PAYMENT AUTHORIZATION
000600*    REQUEST, FIXED 80 BYTES, IN THE SEQUENCE THE MERCHANT
000700*    SUBMITTED THEM.
000800*---------------------------------------------------------------
000900* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001000* 11/09/98  MPK  ADDED PR-APPROVAL-SIM-FLAG IN THE TRAILING
001100*                FILLER TO CARRY THE SIMULATED-APPROVAL DRAW
001200*                THAT USED TO COME BACK FROM THE AUTHORIZER
001300*                NETWORK.  REQUEST #FP-0388.
001400*---------------------------------------------------------------
001500     FD  PAYMENT-REQUEST-IN
001600         LABEL RECORDS ARE STANDARD.
001700
001800     01  PAYMENT-REQUEST-RECORD.
001900         05  PR-METHOD                   PIC X(10).
002000         05  PR-CURRENCY                 PIC X(03).
002100         05  PR-AMOUNT                   PIC S9(9)V99.
002200         05  PR-INSTALLMENTS             PIC 9(02).
002300         05  PR-MERCHANT-ID              PIC 9(09).
002400         05  PR-IDEMPOTENCY-KEY          PIC X(20).
002500         05  PR-METADATA-ORDER-ID        PIC X(20).
002600         05  PR-APPROVAL-SIM-FLAG        PIC X(01).
002700             88  PR-SIMULATED-APPROVED       VALUE "Y".
002800             88  PR-SIMULATED-NOT-APPROVED   VALUE "N".
002900         05  FILLER                      PIC X(04).
