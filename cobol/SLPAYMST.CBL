000100*---------------------------------------------------------------
000200*    SLPAYMST.CBL
000300*---------------------------------------------------------------
000400*    SELECT CLAUSE FOR THE PAYMENT-MASTER FILE.
000500*    RELATIVE ORGANIZATION - THIS SHOP HAS NO INDEXED (ISAM)
000600*    SUPPORT ON THE BATCH MACHINE, SO PAYMENT-ID LOOKUP IS DONE
000700*    THROUGH A WORKING-STORAGE TABLE OF PAYMENT-ID VERSUS
000800*    RELATIVE RECORD NUMBER (SEE PL-LOOK-FOR-PAYMENT-RECORD
000900*    PARAGRAPHS IN THE CALLING PROGRAMS) AND THE ACTUAL RECORD
001000*    IS FETCHED BY WS-PAYMST-RRN.
001100*---------------------------------------------------------------
001200* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001300*---------------------------------------------------------------
001400     SELECT PAYMENT-MASTER
001500            ASSIGN TO PAYMSTR
001600            ORGANIZATION IS RELATIVE
001700            ACCESS MODE IS DYNAMIC
001800            RELATIVE KEY IS WS-PAYMST-RRN
001900            FILE STATUS IS WS-PAYMST-STATUS.
