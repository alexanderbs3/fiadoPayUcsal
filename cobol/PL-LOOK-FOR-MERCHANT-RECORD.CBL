000100*---------------------------------------------------------------
000200*    PL-LOOK-FOR-MERCHANT-RECORD.CBL
000300*---------------------------------------------------------------
000400*    LOADS MERCHANT-MASTER-IN INTO WS-MERCHANT-TABLE AND SEARCHES
000500*    IT.  CALLING PROGRAM MUST COPY wsmerch.cbl AND THE
000600*    SLMERCH.CBL/FDMERCH.CBL PAIR, OPEN MERCHANT-MASTER-IN INPUT
000700*    AND PERFORM LOAD-MERCHANT-TABLE ONCE BEFORE THE FIRST CALL
000800*    TO LOOK-FOR-MERCHANT-RECORD.  MERCHANT-MASTER-IN MUST ARRIVE
000900*    SORTED ASCENDING ON MM-MERCHANT-ID OR SEARCH ALL WILL MISS
001000*    RECORDS.
001100*---------------------------------------------------------------
001200* 09/28/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0114.
001300*---------------------------------------------------------------
001400 LOAD-MERCHANT-TABLE.
001500
001600     MOVE 0 TO W-MERCHANT-TABLE-COUNT.
001700     MOVE "N" TO WS-MERCH-EOF-SWITCH.
001800
001900     PERFORM READ-MERCHANT-MASTER-NEXT-RECORD.
002000     PERFORM ADD-MERCHANT-TO-TABLE
002100         UNTIL MERCH-END-OF-FILE.
002200*----------------------------------------------------------------
002300
002400 READ-MERCHANT-MASTER-NEXT-RECORD.
002500
002600     READ MERCHANT-MASTER-IN
002700         AT END
002800             MOVE "Y" TO WS-MERCH-EOF-SWITCH.
002900*----------------------------------------------------------------
003000
003100 ADD-MERCHANT-TO-TABLE.
003200
003300     ADD 1 TO W-MERCHANT-TABLE-COUNT.
003400     SET MERCHANT-IDX TO W-MERCHANT-TABLE-COUNT.
003500
003600     MOVE MM-MERCHANT-ID    TO W-TBL-MERCHANT-ID   (MERCHANT-IDX).
003700     MOVE MM-MERCHANT-NAME  TO W-TBL-MERCHANT-NAME (MERCHANT-IDX).
003800     MOVE MM-WEBHOOK-URL    TO W-TBL-WEBHOOK-URL   (MERCHANT-IDX).
003900     MOVE MM-STATUS         TO W-TBL-MERCHANT-STATUS (MERCHANT-IDX).
004000
004100     PERFORM READ-MERCHANT-MASTER-NEXT-RECORD.
004200*----------------------------------------------------------------
004300
004400 LOOK-FOR-MERCHANT-RECORD.
004500
004600     MOVE "N" TO W-FOUND-MERCHANT-RECORD.
004700     MOVE SPACES TO W-MATCHED-MERCHANT-NAME.
004800     MOVE SPACES TO W-MATCHED-WEBHOOK-URL.
004900     MOVE SPACES TO W-MATCHED-MERCHANT-STATUS.
005000
005100     SEARCH ALL W-MERCHANT-TABLE
005200         AT END
005300             MOVE "N" TO W-FOUND-MERCHANT-RECORD
005400         WHEN W-TBL-MERCHANT-ID (MERCHANT-IDX) EQUAL
005500                   W-LOOKUP-MERCHANT-ID
005600             MOVE "Y" TO W-FOUND-MERCHANT-RECORD
005700             MOVE W-TBL-MERCHANT-NAME     (MERCHANT-IDX)
005800                                       TO W-MATCHED-MERCHANT-NAME
005900             MOVE W-TBL-WEBHOOK-URL       (MERCHANT-IDX)
006000                                       TO W-MATCHED-WEBHOOK-URL
006100             MOVE W-TBL-MERCHANT-STATUS   (MERCHANT-IDX)
006200                                       TO W-MATCHED-MERCHANT-STATUS.
