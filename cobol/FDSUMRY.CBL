000100*---------------------------------------------------------------
000200*    FDSUMRY.CBL
000300*---------------------------------------------------------------
000400*    FILE DESCRIPTION FOR THE SUMMARY-REPORT PRINT FILE.
000500*    ONE JOB RUN PER PRINT FILE.  FIXED 132 BYTES.
000600*---------------------------------------------------------------
000700* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
000800*---------------------------------------------------------------
000900     FD  SUMMARY-REPORT
001000         LABEL RECORDS ARE OMITTED.
001100
001200     01  SUMMARY-PRINT-LINE             PIC X(132).
