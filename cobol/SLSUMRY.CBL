000100*---------------------------------------------------------------
000200*    SLSUMRY.CBL
000300*---------------------------------------------------------------
000400*    SELECT CLAUSE FOR THE SUMMARY-REPORT PRINT FILE.
000500*---------------------------------------------------------------
000600* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
000700*---------------------------------------------------------------
000800     SELECT SUMMARY-REPORT
000900            ASSIGN TO SUMPRINT
001000            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS IS WS-SUMRY-STATUS.
