000100*---------------------------------------------------------------          
000200*   print-summary-report.cob                                              
000300*---------------------------------------------------------------          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.              print-summary-report.                           
000600 AUTHOR.                  R. T. CABRAL.                                   
000700 INSTALLATION.            FIADOPAY DATA PROCESSING CENTER.                
000800 DATE-WRITTEN.            11/03/96.                                       
000900 DATE-COMPILED.                                                           
001000 SECURITY.                THIS PROGRAM AND ITS COPYBOOKS ARE THE          
001100                          PROPERTY OF FIADOPAY.  DISCLOSURE TO            
001200                          PERSONS OUTSIDE THE DATA PROCESSING             
001300                          CENTER IS PROHIBITED.                           
001400*---------------------------------------------------------------          
001500*   JOB STEP 3 OF THE NIGHTLY FIADOPAY RUN.  PRINTS THE END-OF-           
001600*   RUN SUMMARY REPORT FROM THE CONTROL-FILE TOTALS ACCUMULATED           
001700*   BY RATE-AND-SETTLE-PAYMENTS (STEP 1) AND PROCESS-REFUND-              
001800*   REQUESTS (STEP 2).  THIS PROGRAM ONLY READS CONTROL-FILE - IT         
001900*   NEVER UPDATES IT.                                                     
002000*                                                                         
002100*   ONE DETAIL LINE PRINTS PER PAYMENT METHOD (CARD/PIX/OTHER),           
002200*   THEN A FINAL TOTALS BLOCK PRINTS THE RUN-WIDE RATED,                  
002300*   REJECTED, APPROVED, DECLINED (SPLIT FRAUD/FAILURE), REFUND            
002400*   COUNTS AND THE GRAND-TOTAL AMOUNT AND SETTLED-TOTAL ACROSS            
002500*   ALL THREE PAYMENT METHODS.                                            
002600*---------------------------------------------------------------          
002700*CHANGE LOG                                                               
002800*---------------------------------------------------------------          
002900*DATE      BY   REQUEST#   DESCRIPTION                                    
003000*--------  ---  ---------  ------------------------------------           
003100*11/03/96  MSA  FP-0188    ORIGINAL PROGRAM.  PREVIOUSLY SUMMARY          
003200*                          TOTALS WERE ONLY DISPLAYED TO THE              
003300*                          CONSOLE BY RATE-AND-SETTLE-PAYMENTS.           
003400*11/09/98  MPK  FP-0388    ADDED THE DECLINED-FOR-FRAUD AND               
003500*                          DECLINED-FOR-FAILURE LINES, SPLIT OUT          
003600*                          OF THE OLD DECLINED-COUNT LINE.                
003700*01/14/99  MPK  FP-0392    Y2K REMEDIATION - REPORT PRINTS NO    FP0392   
003800*                          DATE FIELDS; NO CHANGE REQUIRED.      FP0392   
003900*02/09/01  JLP  FP-0266    NO CHANGE TO THIS PROGRAM - LISTED             
004000*                          HERE FOR CROSS-REFERENCE WITH THE              
004100*                          FP-0266 DRIVER CHANGE (UPSI-0 RESTART          
004200*                          SWITCH).                                       
004300*05/22/03  DHN  FP-0511    AUDIT FINDING - TITLE LINE HAD NO     FP0511   
004400*                          RUN DATE ON IT, SO A COLD REPORT      FP0511   
004500*                          COULD NOT BE DATED WITHOUT THE JOB    FP0511   
004600*                          LOG.  PUT THE RUN DATE ON TITLE AND   FP0511   
004700*                          ADDED A GRAND-TOTAL LINE FOR AMOUNT   FP0511   
004800*                          AND SETTLED TOTAL ACROSS METHODS.     FP0511   
004900*---------------------------------------------------------------          
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700     FILE-CONTROL.                                                        
005800                                                                          
005900         COPY "SLCTRL.CBL".                                               
006000         COPY "SLSUMRY.CBL".                                              
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500     COPY "FDCTRL.CBL".                                                   
006600     COPY "FDSUMRY.CBL".                                                  
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900                                                                          
007000*---------------------------------------------------------------          
007100*   PAGE HEADING AND DETAIL LINES - LAID OUT IN THE SAME STYLE            
007200*   THE OLD DEDUCTIBLES-REPORT PROGRAM USED.                              
007300*---------------------------------------------------------------          
007400 01  TITLE.                                                               
007500     05  FILLER                  PIC X(30) VALUE SPACES.                  
007600     05  FILLER                  PIC X(21) VALUE                          
007700             "FIADOPAY SUMMARY REPORT".                                   
007800     05  FILLER                  PIC X(06) VALUE SPACES.                  
007900     05  FILLER                  PIC X(10) VALUE "RUN DATE:".             
008000     05  TITLE-RUN-DATE.                                                  
008100         10  TR-MM               PIC 99.                                  
008200         10  FILLER              PIC X VALUE "/".                         
008300         10  TR-DD               PIC 99.                                  
008400         10  FILLER              PIC X VALUE "/".                         
008500         10  TR-CC               PIC 99.                                  
008600         10  TR-YY               PIC 99.                                  
008700     05  FILLER                  PIC X(06) VALUE SPACES.                  
008800     05  FILLER                  PIC X(05) VALUE "PAGE:".                 
008900     05  PAGE-NUMBER             PIC 9(04) VALUE 0.                       
009000                                                                          
009100 01  HEADING-1.                                                           
009200     05  FILLER                  PIC X(08) VALUE "METHOD".                
009300     05  FILLER                  PIC X(10) VALUE "COUNT".                 
009400     05  FILLER                  PIC X(20) VALUE "AMOUNT".                
009500     05  FILLER                  PIC X(20) VALUE "SETTLED TOTAL".         
009600                                                                          
009700 01  HEADING-2.                                                           
009800     05  FILLER                  PIC X(08) VALUE "------".                
009900     05  FILLER                  PIC X(10) VALUE "--------".              
010000     05  FILLER                  PIC X(20) VALUE "----------".            
010100     05  FILLER                  PIC X(20) VALUE "----------".            
010200                                                                          
010300 01  DETAIL-1.                                                            
010400     05  D-METHOD-CODE           PIC X(08).                               
010500     05  D-METHOD-COUNT          PIC ZZZZZZ9.                             
010600     05  FILLER                  PIC X(02) VALUE SPACES.                  
010700     05  D-METHOD-SUM-AMOUNT     PIC ZZZ,ZZZ,ZZ9.99-.                     
010800     05  FILLER                  PIC X(02) VALUE SPACES.                  
010900     05  D-METHOD-SUM-TOTAL      PIC ZZZ,ZZZ,ZZ9.99-.                     
011000                                                                          
011100 01  CONTROL-BREAK.                                                       
011200     05  D-DESCRIPTION           PIC X(28).                               
011300     05  D-TOTAL-COUNT           PIC ZZZ,ZZZ,ZZ9.                         
011400     05  FILLER                  PIC X(74) VALUE SPACES.                  
011500                                                                          
011600 77  W-PRINTED-LINES              PIC 9(02).                              
011700     88  PAGE-FULL                    VALUE 30 THROUGH 99.                
011800                                                                          
011900 77  WS-CTRL-STATUS               PIC X(02).                              
012000     88  CTRL-STATUS-OK               VALUE "00".                         
012100 77  WS-SUMRY-STATUS              PIC X(02).                              
012200     88  SUMRY-STATUS-OK              VALUE "00".                         
012300 77  WS-CTRL-RRN                  PIC 9(07) COMP VALUE 1.                 
012400                                                                          
012500 77  W-METHOD-TABLE-IDX           PIC 9(01) COMP.                         
012600                                                                          
012700 01  W-RUN-DATE-TODAY.                                                    
012800     05  W-RUN-DATE-CCYYMMDD      PIC 9(08) VALUE ZEROS.                  
012900     05  FILLER                   PIC X(04) VALUE SPACES.                 
013000                                                                          
013100 01  FILLER REDEFINES W-RUN-DATE-TODAY.                                   
013200     05  W-RUN-DATE-CC            PIC 9(02).                              
013300     05  W-RUN-DATE-YY            PIC 9(02).                              
013400     05  W-RUN-DATE-MM            PIC 9(02).                              
013500     05  W-RUN-DATE-DD            PIC 9(02).                              
013600     05  FILLER                   PIC X(04).                              
013700                                                                          
013800*---------------------------------------------------------------          
013900*   SYSTEM DATE COMES BACK YYMMDD (TWO-DIGIT YEAR); THIS SHOP             
014000*   WINDOWS THE CENTURY RATHER THAN TRUST THE OPERATING SYSTEM            
014100*   TO SUPPLY ONE.  REQUEST #FP-0392 (Y2K REVIEW).                        
014200*---------------------------------------------------------------          
014300 01  W-TODAY-YYMMDD.                                                      
014400     05  W-TODAY-YY               PIC 9(02).                              
014500     05  W-TODAY-MM               PIC 9(02).                              
014600     05  W-TODAY-DD               PIC 9(02).                              
014700     05  FILLER                   PIC X(02) VALUE SPACES.                 
014800                                                                          
014900 01  W-DECLINED-COUNT-ED.                                                 
015000     05  W-DECLINED-COUNT         PIC 9(07).                              
015100 01  FILLER REDEFINES W-DECLINED-COUNT-ED.                                
015200     05  W-DECLINED-COUNT-DISP    PIC ZZZ,ZZZ,ZZ9.                        
015300                                                                          
015400 01  W-LAST-PAYMENT-NUMBER-ED.                                            
015500     05  W-LAST-PAYMENT-NUMBER    PIC 9(08).                              
015600 01  FILLER REDEFINES W-LAST-PAYMENT-NUMBER-ED.                           
015700     05  W-LAST-PAYMENT-NUMBER-DISP  PIC ZZZZZZZ9.                        
015800                                                                          
015900 *---------------------------------------------------------------         
016000 *   GRAND-TOTAL AMOUNT AND SETTLED-TOTAL ACROSS THE THREE PAYMENT        
016100 *   METHODS, PRINTED AS THE LAST LINE OF THE FINAL-TOTALS BLOCK.         
016200 *   REQUEST #FP-0511.                                                    
016300 *---------------------------------------------------------------         
016400 01  W-GRAND-TOTALS.                                                      
016500     05  W-GRAND-TOTAL-AMOUNT     PIC S9(11)V99 VALUE ZERO.               
016600     05  W-GRAND-TOTAL-SETTLED    PIC S9(11)V99 VALUE ZERO.               
016700     05  FILLER                   PIC X(04) VALUE SPACES.                 
016800*---------------------------------------------------------------          
016900 PROCEDURE DIVISION.                                                      
017000                                                                          
017100*    PARAGRAPHS IN THIS PROGRAM -                                         
017200*       0100-MAIN-CONTROL           OVERALL SEQUENCING                    
017300*       0200-INITIALIZE-RUN         OPENS FILES, READS CONTROL-REC        
017400*       0300-PRINT-METHOD-BREAKDOWN ONE LINE PER PAYMENT METHOD           
017500*       0400-PRINT-FINAL-TOTALS     RUN-WIDE COUNTS, GRAND TOTAL          
017600*       0900-FINALIZE-RUN           LAST PAGE FOOTING, CLOSES             
017700 0100-MAIN-CONTROL.                                                       
017800*    THIS STEP NEVER REWRITES CONTROL-FILE - IT ONLY READS THE            
017900*    TOTALS STEPS 1 AND 2 ALREADY ACCUMULATED THERE.                      
018000                                                                          
018100     PERFORM 0200-INITIALIZE-RUN THRU 0200-EXIT.                          
018200     PERFORM 0300-PRINT-METHOD-BREAKDOWN THRU 0300-EXIT                   
018300         VARYING W-METHOD-TABLE-IDX FROM 1 BY 1                           
018400         UNTIL W-METHOD-TABLE-IDX GREATER THAN 3.                         
018500     PERFORM 0400-PRINT-FINAL-TOTALS THRU 0400-EXIT.                      
018600*    THE METHOD BREAKDOWN LOOP RUNS ONCE PER CR-METHOD-CODE               
018700*    OCCURRENCE (1=CARD, 2=PIX, 3=OTHER) BEFORE THE FINAL-TOTALS          
018800*    BLOCK PRINTS.                                                        
018900     PERFORM 0900-FINALIZE-RUN THRU 0900-EXIT.                            
019000                                                                          
019100*    RETURN-CODE IS ALWAYS ZERO - A REPORT WITH ZERO ACTIVITY IS          
019200*    STILL A SUCCESSFUL RUN OF THIS STEP.                                 
019300     MOVE 0 TO RETURN-CODE.                                               
019400     EXIT PROGRAM.                                                        
019500     STOP RUN.                                                            
019600 0100-EXIT.                                                               
019700     EXIT.                                                                
019800                                                                          
019900*---------------------------------------------------------------          
020000 0200-INITIALIZE-RUN.                                                     
020100                                                                          
020200*    RUN DATE IS USED BOTH FOR THE STARTING CONSOLE MESSAGE AND           
020300*    FOR THE REPORT TITLE LINE BELOW - SEE REQUEST #FP-0511.              
020400     ACCEPT W-TODAY-YYMMDD FROM DATE.                                     
020500     IF W-TODAY-YY LESS THAN 50                                           
020600         MOVE 20 TO W-RUN-DATE-CC                                         
020700     ELSE                                                                 
020800         MOVE 19 TO W-RUN-DATE-CC                                         
020900     END-IF.                                                              
021000     MOVE W-TODAY-YY TO W-RUN-DATE-YY.                                    
021100     MOVE W-TODAY-MM TO W-RUN-DATE-MM.                                    
021200     MOVE W-TODAY-DD TO W-RUN-DATE-DD.                                    
021300                                                                          
021400 *   MOVE THE COMPONENTS ONTO THE TITLE LINE SO A COLD REPORT CAN         
021500 *   BE DATED WITHOUT DIGGING UP THE JOB LOG.  REQUEST #FP-0511.          
021600     MOVE W-RUN-DATE-MM TO TR-MM.                                         
021700*    THE ERROR MESSAGE IS DISPLAYED, NOT ABENDED ON - OPERATIONS          
021800*    CAN STILL LOOK AT THE (EMPTY) SUMMARY-REPORT AND RE-RUN THE          
021900*    JOB PROPERLY FROM STEP 1.                                            
022000     MOVE W-RUN-DATE-DD TO TR-DD.                                         
022100     MOVE W-RUN-DATE-CC TO TR-CC.                                         
022200     MOVE W-RUN-DATE-YY TO TR-YY.                                         
022300     DISPLAY "PRINT-SUMMARY-REPORT STARTING - "                           
022400              W-RUN-DATE-TODAY.                                           
022500                                                                          
022600*    CONTROL-FILE IS OPENED INPUT ONLY - THIS STEP READS RRN 1            
022700*    ONCE AND NEVER REWRITES IT.  SUMMARY-REPORT IS A FRESH               
022800*    OUTPUT FILE EVERY RUN, NOT AN EXTEND.                                
022900     OPEN INPUT  CONTROL-FILE.                                            
023000     OPEN OUTPUT SUMMARY-REPORT.                                          
023100                                                                          
023200     MOVE 1 TO WS-CTRL-RRN.                                               
023300     READ CONTROL-FILE                                                    
023400         INVALID KEY                                                      
023500             DISPLAY "ERROR - CONTROL-FILE HAS NO RECORD 1.  RUN"         
023600             DISPLAY "STEPS 1 AND 2 BEFORE THIS STEP.".                   
023700*    A MISSING CONTROL-FILE RECORD MEANS THIS STEP WAS RUN                
023800*    BEFORE STEP 1 EVER CREATED ONE - DISPLAY AND CONTINUE                
023900*    RATHER THAN ABEND, SINCE THE REPORT WILL SIMPLY PRINT                
024000*    ZEROES.                                                              
024100                                                                          
024200     MOVE 0 TO PAGE-NUMBER.                                               
024300*    PRINT-HEADINGS AND FINALIZE-PAGE ARE THE SAME PAGE-CONTROL           
024400*    COPYBOOK PARAGRAPHS THIS SHOP USES ON EVERY PRINTED REPORT -         
024500*    SEE PLPRINT.CBL, COPIED IN AT THE BOTTOM OF THIS PROGRAM.            
024600     PERFORM PRINT-HEADINGS.                                              
024700 0200-EXIT.                                                               
024800     EXIT.                                                                
024900                                                                          
025000*---------------------------------------------------------------          
025100 0300-PRINT-METHOD-BREAKDOWN.                                             
025200                                                                          
025300*    PAGE-FULL IS TESTED HERE AND AGAIN AT THE TOP OF 0400 - THE          
025400*    METHOD BREAKDOWN AND THE FINAL-TOTALS BLOCK ARE EACH SHORT           
025500*    ENOUGH THAT NEITHER SPANS A PAGE BREAK PARTWAY THROUGH.              
025600     IF PAGE-FULL                                                         
025700         PERFORM FINALIZE-PAGE                                            
025800         PERFORM PRINT-HEADINGS.                                          
025900                                                                          
026000*    ONE DETAIL LINE PER METHOD, IN TABLE ORDER (CARD, PIX,               
026100*    OTHER) - NOT SORTED BY AMOUNT OR COUNT.                              
026200     SET CR-METHOD-IDX TO W-METHOD-TABLE-IDX.                             
026300     MOVE CR-METHOD-CODE (CR-METHOD-IDX)  TO D-METHOD-CODE.               
026400     MOVE CR-METHOD-COUNT (CR-METHOD-IDX) TO D-METHOD-COUNT.              
026500     MOVE CR-METHOD-SUM-AMOUNT (CR-METHOD-IDX)                            
026600                                      TO D-METHOD-SUM-AMOUNT.             
026700     MOVE CR-METHOD-SUM-TOTAL (CR-METHOD-IDX)                             
026800                                      TO D-METHOD-SUM-TOTAL.              
026900                                                                          
027000*    D-METHOD-SUM-AMOUNT IS THE RAW REQUEST AMOUNT; D-METHOD-             
027100*    SUM-TOTAL IS THE SAME PAYMENTS' WITH-INTEREST TOTAL - THE            
027200*    TWO ONLY DIFFER FOR CARD, WHERE INTEREST APPLIES.                    
027300     MOVE DETAIL-1 TO SUMMARY-PRINT-LINE.                                 
027400     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
027500     ADD 1 TO W-PRINTED-LINES.                                            
027600 0300-EXIT.                                                               
027700     EXIT.                                                                
027800                                                                          
027900*    FINAL-TOTALS PRINTS ONE LINE PER RUN-WIDE COUNTER, IN A              
028000*    FIXED ORDER, FOLLOWED BY THE GRAND-TOTAL AMOUNT LINE.                
028100*---------------------------------------------------------------          
028200 0400-PRINT-FINAL-TOTALS.                                                 
028300                                                                          
028400     IF PAGE-FULL                                                         
028500         PERFORM FINALIZE-PAGE                                            
028600         PERFORM PRINT-HEADINGS.                                          
028700                                                                          
028800*    A BLANK LINE SEPARATES THE PER-METHOD BREAKDOWN ABOVE FROM           
028900*    THE RUN-WIDE TOTALS BELOW.                                           
029000     MOVE SPACES TO SUMMARY-PRINT-LINE.                                   
029100     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
029200     ADD 1 TO W-PRINTED-LINES.                                            
029300                                                                          
029400*    W-DECLINED-COUNT-ED IS REUSED AS A SCRATCH EDIT AREA FOR             
029500*    EVERY COUNT PRINTED IN THIS BLOCK, NOT JUST THE DECLINED             
029600*    COUNT ITS NAME SUGGESTS - IT WAS NAMED FOR THE FIRST FIELD           
029700*    THIS PARAGRAPH EVER PRINTED (FP-0188) AND NEVER RENAMED.             
029800     MOVE CR-RATED-COUNT TO W-DECLINED-COUNT.                             
029900     MOVE SPACES              TO CONTROL-BREAK.                           
030000     MOVE "TOTAL PAYMENTS RATED"   TO D-DESCRIPTION.                      
030100     MOVE W-DECLINED-COUNT-DISP    TO D-TOTAL-COUNT.                      
030200     MOVE CONTROL-BREAK       TO SUMMARY-PRINT-LINE.                      
030300     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
030400                                                                          
030500*    REJECTED REQUESTS NEVER MADE IT TO PAYMENT-MASTER AT ALL -           
030600*    THIS COUNT COMES FROM CONTROL-BREAK REJECTS RATE-AND-SETTLE-         
030700*    PAYMENTS WROTE, NOT FROM A DECLINED PAYMENT-MASTER RECORD.           
030800     MOVE CR-REJECTED-COUNT TO W-DECLINED-COUNT.                          
030900     MOVE SPACES              TO CONTROL-BREAK.                           
031000     MOVE "TOTAL REQUESTS REJECTED" TO D-DESCRIPTION.                     
031100     MOVE W-DECLINED-COUNT-DISP    TO D-TOTAL-COUNT.                      
031200     MOVE CONTROL-BREAK       TO SUMMARY-PRINT-LINE.                      
031300     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
031400                                                                          
031500*    APPROVED COUNT IS RUN-WIDE ACROSS ALL THREE METHODS - IT IS          
031600*    NOT BROKEN OUT BY METHOD ANYWHERE ON THIS REPORT.                    
031700     MOVE CR-APPROVED-COUNT TO W-DECLINED-COUNT.                          
031800     MOVE SPACES              TO CONTROL-BREAK.                           
031900     MOVE "TOTAL PAYMENTS APPROVED"  TO D-DESCRIPTION.                    
032000     MOVE W-DECLINED-COUNT-DISP    TO D-TOTAL-COUNT.                      
032100     MOVE CONTROL-BREAK       TO SUMMARY-PRINT-LINE.                      
032200     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
032300                                                                          
032400*    DECLINED-FRAUD AND DECLINED-FAILURE PRINT SEPARATELY SO              
032500*    OPERATIONS CAN TELL AT A GLANCE WHETHER A BAD NIGHT WAS THE          
032600*    FRAUD TABLE OR THE SIMULATED-APPROVAL FLAG (REQ #FP-0388).           
032700     MOVE CR-DECLINED-FRAUD-COUNT TO W-DECLINED-COUNT.                    
032800     MOVE SPACES              TO CONTROL-BREAK.                           
032900     MOVE "DECLINED - FRAUD"      TO D-DESCRIPTION.                       
033000     MOVE W-DECLINED-COUNT-DISP    TO D-TOTAL-COUNT.                      
033100     MOVE CONTROL-BREAK       TO SUMMARY-PRINT-LINE.                      
033200     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
033300                                                                          
033400     MOVE CR-DECLINED-FAILURE-COUNT TO W-DECLINED-COUNT.                  
033500     MOVE SPACES              TO CONTROL-BREAK.                           
033600     MOVE "DECLINED - PAYMENT FAILED" TO D-DESCRIPTION.                   
033700     MOVE W-DECLINED-COUNT-DISP    TO D-TOTAL-COUNT.                      
033800     MOVE CONTROL-BREAK       TO SUMMARY-PRINT-LINE.                      
033900     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
034000                                                                          
034100*    REFUND COUNT COMES FROM PROCESS-REFUND-REQUESTS (STEP 2) -           
034200*    IT IS THE ONLY LINE ON THIS REPORT STEP 1 DID NOT PRODUCE.           
034300     MOVE CR-REFUND-COUNT TO W-DECLINED-COUNT.                            
034400     MOVE SPACES              TO CONTROL-BREAK.                           
034500     MOVE "TOTAL PAYMENTS REFUNDED"  TO D-DESCRIPTION.                    
034600     MOVE W-DECLINED-COUNT-DISP    TO D-TOTAL-COUNT.                      
034700     MOVE CONTROL-BREAK       TO SUMMARY-PRINT-LINE.                      
034800     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
034900                                                                          
035000 *   GRAND TOTAL - AMOUNT AND SETTLED (WITH-INTEREST) TOTAL               
035100 *   SUMMED ACROSS ALL THREE PAYMENT METHODS.  REQUEST #FP-0511.          
035200     ADD CR-METHOD-SUM-AMOUNT (1) CR-METHOD-SUM-AMOUNT (2)                
035300         CR-METHOD-SUM-AMOUNT (3) GIVING W-GRAND-TOTAL-AMOUNT.            
035400     ADD CR-METHOD-SUM-TOTAL (1) CR-METHOD-SUM-TOTAL (2)                  
035500         CR-METHOD-SUM-TOTAL (3) GIVING W-GRAND-TOTAL-SETTLED.            
035600                                                                          
035700     MOVE SPACES              TO DETAIL-1.                                
035800     MOVE "TOTAL"             TO D-METHOD-CODE.                           
035900     MOVE W-GRAND-TOTAL-AMOUNT    TO D-METHOD-SUM-AMOUNT.                 
036000     MOVE W-GRAND-TOTAL-SETTLED   TO D-METHOD-SUM-TOTAL.                  
036100     MOVE DETAIL-1         TO SUMMARY-PRINT-LINE.                         
036200     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.                          
036300                                                                          
036400*    LINE COUNT IS PADDED HERE RATHER THAN BUMPED ONCE PER WRITE          
036500*    ABOVE - GOOD ENOUGH TO KEEP PAGE-FULL HONEST SINCE THIS              
036600*    BLOCK NEVER SPANS A PAGE BREAK PARTWAY THROUGH.                      
036700     ADD 2 TO W-PRINTED-LINES.                                            
036800                                                                          
036900     ADD 7 TO W-PRINTED-LINES.                                            
037000 0400-EXIT.                                                               
037100     EXIT.                                                                
037200                                                                          
037300*---------------------------------------------------------------          
037400*    LAST LINE PRINTED IS THE GRAND TOTAL ACROSS ALL METHODS -            
037500*    ADDED PER REQUEST #FP-0511 SO THE REPORT CARRIES ITS OWN             
037600*    BOTTOM-LINE FIGURE WITHOUT ADDING UP THE THREE METHOD ROWS           
037700*    BY HAND.                                                             
037800 0900-FINALIZE-RUN.                                                       
037900                                                                          
038000*    ALWAYS FOOT THE LAST PAGE ON THE WAY OUT, EVEN THOUGH THE            
038100*    METHOD-BREAKDOWN AND FINAL-TOTALS BLOCKS ABOVE ALREADY               
038200*    CHECKED PAGE-FULL FOR THEMSELVES.                                    
038300     PERFORM FINALIZE-PAGE.                                               
038400     CLOSE CONTROL-FILE.                                                  
038500     CLOSE SUMMARY-REPORT.                                                
038600                                                                          
038700*    CR-LAST-PAYMENT-NUMBER IS THE HIGHEST PAYMENT-ID GENERATED-          
038800*    NEXT-CONTROL-NUMBER WROTE IT BACK TO CONTROL-RECORD DURING           
038900*    STEP 1 EVERY TIME A NEW PAYMENT-ID WAS ASSIGNED.                     
039000     MOVE CR-LAST-PAYMENT-NUMBER TO W-LAST-PAYMENT-NUMBER.                
039100     DISPLAY "PRINT-SUMMARY-REPORT COMPLETE."                             
039200     DISPLAY "HIGH-WATER PAYMENT NUMBER "                                 
039300              W-LAST-PAYMENT-NUMBER-DISP.                                 
039400 0900-EXIT.                                                               
039500     EXIT.                                                                
039600                                                                          
039700*    HIGH-WATER PAYMENT NUMBER IS FOR THE OPERATOR'S CONSOLE              
039800*    ONLY - IT IS NOT PRINTED ANYWHERE ON SUMMARY-REPORT ITSELF.          
039900*---------------------------------------------------------------          
040000 COPY "PLPRINT.CBL".                                                      
040100*---------------------------------------------------------------          
040200*    FINALIZE-PAGE FOOTS AND EJECTS THE LAST PAGE EVEN IF IT IS           
040300*    NOT FULL - THE SAME CONVENTION THE PRINT-HEADINGS COPYBOOK           
040400*    USES ON EVERY PAGE BREAK ABOVE.                                      
