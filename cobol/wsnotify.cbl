000100*---------------------------------------------------------------
000200*    wsnotify.cbl
000300*---------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PL-BUILD-NOTIFICATION.CBL.
000500*---------------------------------------------------------------
000600*    Variables to be set by main-program before the call:
000700*       W-NOTIFY-PAYMENT-ID
000800*       W-NOTIFY-STATUS
000900*       W-NOTIFY-TARGET-URL  (SPACES SKIPS THE WRITE)
001000*---------------------------------------------------------------
001100* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001200*---------------------------------------------------------------
001300     77  W-NOTIFY-PAYMENT-ID              PIC X(12).
001400     77  W-NOTIFY-STATUS                  PIC X(09).
001500     77  W-NOTIFY-TARGET-URL              PIC X(80).
