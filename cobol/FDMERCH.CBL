000100*---------------------------------------------------------------
000200*    FDMERCH.CBL
000300*---------------------------------------------------------------
000400*    FILE DESCRIPTION AND RECORD LAYOUT FOR THE MERCHANT-MASTER
000500*    REFERENCE FILE.  ONE RECORD PER ON-BOARDED MERCHANT.
000600*    FIXED 132 BYTES.
000700*---------------------------------------------------------------
000800* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
000900*---------------------------------------------------------------
001000     FD  MERCHANT-MASTER-IN
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  MERCHANT-MASTER-RECORD.
001400         05  MM-MERCHANT-ID              PIC 9(09).
001500         05  MM-MERCHANT-NAME            PIC X(40).
001600         05  MM-WEBHOOK-URL              PIC X(80).
001700         05  MM-STATUS                   PIC X(01).
001800             88  MM-STATUS-ACTIVE            VALUE "A".
001900             88  MM-STATUS-BLOCKED           VALUE "B".
002000         05  FILLER                      PIC X(02).
