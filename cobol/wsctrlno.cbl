000100*---------------------------------------------------------------
000200*    wsctrlno.cbl
000300*---------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PL-NEXT-CONTROL-NUMBER.CBL.
000500*---------------------------------------------------------------
000600*    Variable returned to main-program after either paragraph:
000700*       W-NEXT-GENERATED-ID  (e.g. "PAY-00004417" or
000800*                             "EVT-00009901")
000900*---------------------------------------------------------------
001000* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001100*---------------------------------------------------------------
001200     77  W-NEXT-NUMBER-DISPLAY            PIC 9(08).
001300     77  W-NEXT-GENERATED-ID              PIC X(12).
