000100*---------------------------------------------------------------
000200*    SLCTRL.CBL
000300*---------------------------------------------------------------
000400*    SELECT CLAUSE FOR THE RUN-CONTROL FILE.
000500*    ONE RECORD, ALWAYS AT RELATIVE RECORD 1.  HOLDS THE
000600*    PAYMENT-ID/EVENT-ID SEQUENCE COUNTERS (PERMANENT, CARRIED
000700*    FORWARD RUN TO RUN) AND THE RUNNING TOTALS THE SUMMARY
000800*    REPORT PRINTS (RESET AT THE TOP OF EACH RUN).  RELATIVE
000900*    ORGANIZATION, LIKE PAYMENT-MASTER - THIS SHOP HAS NO
001000*    INDEXED (ISAM) SUPPORT ON THE BATCH MACHINE.
001100*---------------------------------------------------------------
001200* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001300*---------------------------------------------------------------
001400     SELECT CONTROL-FILE
001500            ASSIGN TO FPCNTRL
001600            ORGANIZATION IS RELATIVE
001700            ACCESS MODE IS RANDOM
001800            RELATIVE KEY IS WS-CTRL-RRN
001900            FILE STATUS IS WS-CTRL-STATUS.
