000100*---------------------------------------------------------------
000200*    SLREFND.CBL
000300*---------------------------------------------------------------
000400*    SELECT CLAUSE FOR THE INCOMING REFUND-REQUEST FILE.
000500*    LINE SEQUENTIAL, PROCESSED IN INPUT SEQUENCE - NO KEY.
000600*---------------------------------------------------------------
000700* 09/19/95  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0233.
000800*---------------------------------------------------------------
000900     SELECT REFUND-REQUEST-IN
001000            ASSIGN TO REFNDREQ
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS WS-REFND-STATUS.
