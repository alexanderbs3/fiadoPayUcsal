000100*---------------------------------------------------------------
000200*    SLPAYRQ.CBL
000300*---------------------------------------------------------------
000400*    SELECT CLAUSE FOR THE INCOMING PAYMENT-REQUEST FILE.
000500*    LINE SEQUENTIAL, PROCESSED IN INPUT SEQUENCE - NO KEY.
000600*---------------------------------------------------------------
000700* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
000800*---------------------------------------------------------------
000900     SELECT PAYMENT-REQUEST-IN
001000            ASSIGN TO PAYINREQ
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS WS-PAYRQ-STATUS.
