000100*---------------------------------------------------------------
000200*    PL-NEXT-CONTROL-NUMBER.CBL
000300*---------------------------------------------------------------
000400*    ASSIGNS THE NEXT PAYMENT-ID OR EVENT-ID OUT OF
000500*    CONTROL-RECORD (SEE FDCTRL.CBL).  CALLING PROGRAM MUST HAVE
000600*    CONTROL-FILE OPEN I-O AND THE CURRENT CONTROL-RECORD READ
000700*    INTO WORKING STORAGE BEFORE PERFORMING EITHER PARAGRAPH;
000800*    THE CALLER IS RESPONSIBLE FOR REWRITING CONTROL-RECORD
000900*    BACK TO CONTROL-FILE WHEN THE RUN ENDS.
001000*---------------------------------------------------------------
001100* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001200*---------------------------------------------------------------
001300 GET-NEXT-PAYMENT-NUMBER.
001400
001500     ADD 1 TO CR-LAST-PAYMENT-NUMBER.
001600     MOVE CR-LAST-PAYMENT-NUMBER TO W-NEXT-NUMBER-DISPLAY.
001700     STRING "PAY-" W-NEXT-NUMBER-DISPLAY
001800         INTO W-NEXT-GENERATED-ID
001900     END-STRING.
002000*----------------------------------------------------------------
002100
002200 GET-NEXT-EVENT-NUMBER.
002300
002400     ADD 1 TO CR-LAST-EVENT-NUMBER.
002500     MOVE CR-LAST-EVENT-NUMBER TO W-NEXT-NUMBER-DISPLAY.
002600     STRING "EVT-" W-NEXT-NUMBER-DISPLAY
002700         INTO W-NEXT-GENERATED-ID
002800     END-STRING.
