000100*---------------------------------------------------------------
000200*    FDNOTIFY.CBL
000300*---------------------------------------------------------------
000400*    FILE DESCRIPTION AND RECORD LAYOUT FOR THE OUTBOUND
000500*    NOTIFICATION QUEUE.  ONE RECORD PER PAYMENT STATUS CHANGE.
000600*    THE ACTUAL WEBHOOK POST IS A SEPARATE DELIVERY JOB - THIS
000700*    PROGRAM STOPS AT WRITING THE RECORD.  FIXED 160 BYTES.
000800*---------------------------------------------------------------
000900* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001000*---------------------------------------------------------------
001100     FD  NOTIFICATION-OUT
001200         LABEL RECORDS ARE STANDARD.
001300
001400     01  NOTIFICATION-RECORD.
001500         05  NR-EVENT-ID                 PIC X(12).
001600         05  NR-EVENT-TYPE               PIC X(20).
001700         05  NR-PAYMENT-ID               PIC X(12).
001800         05  NR-STATUS                   PIC X(09).
001900         05  NR-TARGET-URL               PIC X(80).
002000         05  FILLER                      PIC X(27).
