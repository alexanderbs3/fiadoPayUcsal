000100*---------------------------------------------------------------
000200*    SLMERCH.CBL
000300*---------------------------------------------------------------
000400*    SELECT CLAUSE FOR THE MERCHANT-MASTER REFERENCE FILE.
000500*    SMALL FILE, READ ONCE AT THE START OF THE RUN AND LOADED
000600*    INTO A WORKING-STORAGE TABLE - SEE PL-LOOK-FOR-MERCHANT-
000700*    RECORD.CBL.  MUST ARRIVE SORTED ASCENDING ON MERCHANT-ID
000800*    OR THE SEARCH ALL IN THAT COPYBOOK WILL MISS RECORDS.
000900*---------------------------------------------------------------
001000* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001100*---------------------------------------------------------------
001200     SELECT MERCHANT-MASTER-IN
001300            ASSIGN TO MERCHMST
001400            ORGANIZATION IS LINE SEQUENTIAL
001500            FILE STATUS IS WS-MERCH-STATUS.
