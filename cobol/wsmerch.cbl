000100*---------------------------------------------------------------
000200*    wsmerch.cbl
000300*---------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PL-LOOK-FOR-MERCHANT-
000500*    RECORD.CBL.  MERCHANT-MASTER-IN IS SMALL ENOUGH TO LOAD
000600*    WHOLE INTO THIS TABLE ONCE PER RUN AND SEARCH IT WITH
000700*    SEARCH ALL INSTEAD OF RE-READING THE FILE FOR EVERY
000800*    PAYMENT-REQUEST.
000900*---------------------------------------------------------------
001000*    Variable to be set by main-program before the call:
001100*       W-LOOKUP-MERCHANT-ID
001200*
001300*    Variables returned to main-program:
001400*       W-FOUND-MERCHANT-RECORD (88 FOUND-MERCHANT-RECORD)
001500*       W-MATCHED-MERCHANT-NAME
001600*       W-MATCHED-WEBHOOK-URL
001700*       W-MATCHED-MERCHANT-ACTIVE (88)
001800*---------------------------------------------------------------
001900* 09/28/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0114.
002000*---------------------------------------------------------------
002100     01  WS-MERCHANT-TABLE-AREA.
002200         05  W-MERCHANT-TABLE-COUNT      PIC 9(05) COMP.
002300         05  W-MERCHANT-TABLE OCCURS 1 TO 5000 TIMES
002400                 DEPENDING ON W-MERCHANT-TABLE-COUNT
002500                 ASCENDING KEY IS W-TBL-MERCHANT-ID
002600                 INDEXED BY MERCHANT-IDX.
002700             10  W-TBL-MERCHANT-ID       PIC 9(09).
002800             10  W-TBL-MERCHANT-NAME     PIC X(40).
002900             10  W-TBL-WEBHOOK-URL       PIC X(80).
003000             10  W-TBL-MERCHANT-STATUS   PIC X(01).
003100
003200     77  W-LOOKUP-MERCHANT-ID            PIC 9(09).
003300
003400     77  W-FOUND-MERCHANT-RECORD         PIC X.
003500         88  FOUND-MERCHANT-RECORD           VALUE "Y".
003600
003700     77  W-MATCHED-MERCHANT-NAME         PIC X(40).
003800     77  W-MATCHED-WEBHOOK-URL           PIC X(80).
003900     77  W-MATCHED-MERCHANT-STATUS       PIC X(01).
004000         88  W-MATCHED-MERCHANT-ACTIVE       VALUE "A".
004100
004200     77  WS-MERCH-EOF-SWITCH              PIC X.
004300         88  MERCH-END-OF-FILE               VALUE "Y".
