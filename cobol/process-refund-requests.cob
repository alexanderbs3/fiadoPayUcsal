000100*---------------------------------------------------------------          
000200*   process-refund-requests.cob                                           
000300*---------------------------------------------------------------          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.              process-refund-requests.                        
000600 AUTHOR.                  R. T. CABRAL.                                   
000700 INSTALLATION.            FIADOPAY DATA PROCESSING CENTER.                
000800 DATE-WRITTEN.            09/19/95.                                       
000900 DATE-COMPILED.                                                           
001000 SECURITY.                THIS PROGRAM AND ITS COPYBOOKS ARE THE          
001100                          PROPERTY OF FIADOPAY.  DISCLOSURE TO            
001200                          PERSONS OUTSIDE THE DATA PROCESSING             
001300                          CENTER IS PROHIBITED.                           
001400*---------------------------------------------------------------          
001500*   JOB STEP 2 OF THE NIGHTLY FIADOPAY RUN.  MUST RUN AFTER RATE-         
001600*   AND-SETTLE-PAYMENTS, WHICH BUILDS THE PAYMENT-MASTER RECORDS          
001700*   THIS STEP REFUNDS AGAINST AND OWNS THE CONTROL-FILE                   
001800*   PAYMENT-ID/EVENT-ID SEQUENCE COUNTERS.                                
001900*                                                                         
002000*   FOR EACH RECORD ON REFUND-REQUEST-IN:                                 
002100*                                                                         
002200*       1) LOOKS UP THE PAYMENT BY PAYMENT-ID ON THE IN-MEMORY            
002300*          PAYMENT TABLE (REBUILT FROM PAYMENT-MASTER AT THE TOP          
002400*          OF THIS RUN).  NOT FOUND IS A REJECTION.                       
002500*       2) CHECKS THAT THE REFUND REQUEST WAS MADE BY THE                 
002600*          MERCHANT THAT OWNS THE PAYMENT.  A MISMATCH IS A               
002700*          REJECTION, NOT A SILENT SKIP.  NO STATUS PRECONDITION          
002800*          IS CHECKED - A PENDING OR EVEN AN ALREADY-REFUNDED             
002900*          PAYMENT CAN BE REFUNDED AGAIN, MATCHING THE ON-LINE            
003000*          SYSTEM THIS BATCH STEP REPLACED.                               
003100*       3) SETS THE PAYMENT TO REFUNDED, REWRITES PAYMENT-MASTER,         
003200*          AND WRITES THE OUTBOUND NOTIFICATION USING THE                 
003300*          OWNING MERCHANT WEBHOOK URL.                                   
003400*---------------------------------------------------------------          
003500*CHANGE LOG                                                               
003600*---------------------------------------------------------------          
003700*DATE      BY   REQUEST#   DESCRIPTION                                    
003800*--------  ---  ---------  ------------------------------------           
003900*09/19/95  RTC  FP-0233    ORIGINAL PROGRAM.  REPLACES THE OLD            
004000*                          PAY-SELECTED-VOUCHER ON-LINE PROGRAM.          
004100*04/02/96  RTC  FP-0250    ADDED THE MERCHANT-MASTER LOOKUP FOR           
004200*                          THE NOTIFICATION WEBHOOK URL -                 
004300*                          PREVIOUSLY THE NOTIFICATION WENT OUT           
004400*                          WITH A BLANK URL AND WAS DROPPED BY            
004500*                          THE SUBSCRIBER.                                
004600*01/14/99  MPK  FP-0392    Y2K REMEDIATION - CONTROL-RECORD      FP0392   
004700*                          CARRIES NO DATE FIELDS; NO CHANGE     FP0392   
004800*                          REQUIRED.                             FP0392   
004900*02/09/01  JLP  FP-0266    NO CHANGE TO THIS PROGRAM - LISTED             
005000*                          HERE FOR CROSS-REFERENCE WITH THE              
005100*                          FP-0266 DRIVER CHANGE (UPSI-0 RESTART          
005200*                          SWITCH).                                       
005300*---------------------------------------------------------------          
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     CLASS UPPER-CASE-CLASS IS "A" THRU "Z".                              
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100     FILE-CONTROL.                                                        
006200                                                                          
006300         COPY "SLREFND.CBL".                                              
006400         COPY "SLMERCH.CBL".                                              
006500         COPY "SLPAYMST.CBL".                                             
006600         COPY "SLNOTIFY.CBL".                                             
006700         COPY "SLREJEC.CBL".                                              
006800         COPY "SLCTRL.CBL".                                               
006900                                                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200                                                                          
007300     COPY "FDREFND.CBL".                                                  
007400     COPY "FDMERCH.CBL".                                                  
007500     COPY "FDPAYMST.CBL".                                                 
007600     COPY "FDNOTIFY.CBL".                                                 
007700     COPY "FDREJEC.CBL".                                                  
007800     COPY "FDCTRL.CBL".                                                   
007900                                                                          
008000 WORKING-STORAGE SECTION.                                                 
008100                                                                          
008200     COPY "wsmerch.cbl".                                                  
008300     COPY "wspaymst.cbl".                                                 
008400     COPY "wsctrlno.cbl".                                                 
008500     COPY "wsnotify.cbl".                                                 
008600                                                                          
008700*---------------------------------------------------------------          
008800*   FILE-STATUS BYTES - ONE PER FILE, CHECKED ONLY ON DISPLAY-AND         
008900*   CONTINUE ERRORS BELOW SINCE THIS IS AN UNATTENDED BATCH STEP.         
009000*---------------------------------------------------------------          
009100 77  WS-REFND-STATUS                 PIC X(02).                           
009200     88  REFND-STATUS-OK                 VALUE "00".                      
009300 77  WS-MERCH-STATUS                 PIC X(02).                           
009400     88  MERCH-STATUS-OK                 VALUE "00".                      
009500 77  WS-NOTIFY-STATUS                PIC X(02).                           
009600     88  NOTIFY-STATUS-OK                VALUE "00".                      
009700 77  WS-REJEC-STATUS                 PIC X(02).                           
009800     88  REJEC-STATUS-OK                 VALUE "00".                      
009900 77  WS-CTRL-STATUS                  PIC X(02).                           
010000     88  CTRL-STATUS-OK                  VALUE "00".                      
010100 77  WS-CTRL-RRN                     PIC 9(07) COMP VALUE 1.              
010200                                                                          
010300 77  WS-REFND-EOF-SWITCH             PIC X VALUE "N".                     
010400     88  REFND-END-OF-FILE               VALUE "Y".                       
010500                                                                          
010600*---------------------------------------------------------------          
010700*   REJECTS-REPORT DETAIL LINE.  SAME LAYOUT RATE-AND-SETTLE-             
010800*   PAYMENTS USES, SINCE BOTH STEPS APPEND TO THE SAME REPORT.            
010900*---------------------------------------------------------------          
011000 01  REJECT-LINE.                                                         
011100     05  RJ-SOURCE                   PIC X(10).                           
011200     05  FILLER                      PIC X(02) VALUE SPACES.              
011300     05  RJ-KEY                      PIC X(20).                           
011400     05  FILLER                      PIC X(02) VALUE SPACES.              
011500     05  RJ-REASON                   PIC X(24).                           
011600     05  FILLER                      PIC X(74) VALUE SPACES.              
011700                                                                          
011800 01  W-MERCHANT-ID-NUMERIC           PIC 9(09).                           
011900 01  W-MERCHANT-ID-ALPHA REDEFINES W-MERCHANT-ID-NUMERIC                  
012000                                     PIC X(09).                           
012100                                                                          
012200 01  W-CONSOLE-REFUND-COUNT          PIC 9(07).                           
012300 01  W-CONSOLE-REFUND-COUNT-ED REDEFINES W-CONSOLE-REFUND-COUNT           
012400                                     PIC ZZZZZZ9.                         
012500                                                                          
012600 01  W-RUN-DATE-TODAY.                                                    
012700     05  W-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE ZEROS.               
012800     05  FILLER                      PIC X(04) VALUE SPACES.              
012900                                                                          
013000 01  FILLER REDEFINES W-RUN-DATE-TODAY.                                   
013100     05  W-RUN-DATE-CC               PIC 9(02).                           
013200     05  W-RUN-DATE-YY               PIC 9(02).                           
013300     05  W-RUN-DATE-MM               PIC 9(02).                           
013400     05  W-RUN-DATE-DD               PIC 9(02).                           
013500     05  FILLER                      PIC X(04).                           
013600                                                                          
013700*---------------------------------------------------------------          
013800*   SYSTEM DATE COMES BACK YYMMDD (TWO-DIGIT YEAR); THIS SHOP             
013900*   WINDOWS THE CENTURY RATHER THAN TRUST THE OPERATING SYSTEM            
014000*   TO SUPPLY ONE.  REQUEST #FP-0392 (Y2K REVIEW).                        
014100*---------------------------------------------------------------          
014200 01  W-TODAY-YYMMDD.                                                      
014300     05  W-TODAY-YY                  PIC 9(02).                           
014400     05  W-TODAY-MM                  PIC 9(02).                           
014500     05  W-TODAY-DD                  PIC 9(02).                           
014600     05  FILLER                      PIC X(02) VALUE SPACES.              
014700                                                                          
014800*---------------------------------------------------------------          
014900 PROCEDURE DIVISION.                                                      
015000                                                                          
015100*    PARAGRAPHS IN THIS PROGRAM -                                         
015200*       0100-MAIN-CONTROL       OVERALL SEQUENCING                        
015300*       0200-INITIALIZE-RUN     OPENS FILES, LOADS TABLES                 
015400*       0230-READ-NEXT-REFUND   PRIMING/NEXT READ OF INPUT FILE           
015500*       0300-PROCESS-ONE-REFUND OWNERSHIP CHECK, DISPATCH                 
015600*       0330-REFUND-PAYMENT     REWRITE + NOTIFICATION                    
015700*       0399-WRITE-REJECT-LINE  COMMON REJECTS-REPORT WRITER              
015800*       0900-FINALIZE-RUN       CONTROL-FILE REWRITE, CLOSES              
015900 0100-MAIN-CONTROL.                                                       
016000                                                                          
016100*    THIS STEP DOES NOT VALIDATE THE PAYMENT'S CURRENT STATUS -           
016200*    A PENDING, APPROVED, DECLINED OR EVEN AN ALREADY-REFUNDED            
016300*    PAYMENT CAN BE REFUNDED AGAIN.  THAT MATCHES HOW THE OLD             
016400*    ON-LINE PAY-SELECTED-VOUCHER SCREEN BEHAVED AND WAS CARRIED          
016500*    FORWARD DELIBERATELY WHEN THIS STEP REPLACED IT (FP-0233).           
016600     PERFORM 0200-INITIALIZE-RUN THRU 0200-EXIT.                          
016700*    ONE PASS THROUGH REFUND-REQUEST-IN PROCESSES EVERY RECORD -          
016800*    THE FILE IS NOT SORTED AND THERE IS NO CONTROL BREAK HERE.           
016900     PERFORM 0300-PROCESS-ONE-REFUND THRU 0300-EXIT                       
017000         UNTIL REFND-END-OF-FILE.                                         
017100*    FINALIZE-RUN REWRITES THE CONTROL RECORD WITH THE UPDATED            
017200*    CR-REFUND-COUNT AND CLOSES EVERY FILE THIS STEP OPENED.              
017300     PERFORM 0900-FINALIZE-RUN THRU 0900-EXIT.                            
017400                                                                          
017500*    THIS STEP ALWAYS RETURNS ZERO - A REJECTED REFUND IS A               
017600*    NORMAL, EXPECTED OUTCOME REPORTED ON REJECTS-REPORT, NOT             
017700*    A PROGRAM-LEVEL FAILURE.                                             
017800     MOVE 0 TO RETURN-CODE.                                               
017900*    EXIT PROGRAM RETURNS CONTROL TO fiadopay-batch-driver;               
018000*    STOP RUN BELOW IS DEAD CODE IF THIS PROGRAM IS EVER CALLED           
018100*    RATHER THAN RUN STANDALONE, BUT IS LEFT IN PLACE SO THE              
018200*    PROGRAM STILL BEHAVES SENSIBLY RUN BY ITSELF AT A TERMINAL.          
018300     EXIT PROGRAM.                                                        
018400     STOP RUN.                                                            
018500*    NORMAL FALL-THROUGH TO 0100-EXIT.                                    
018600 0100-EXIT.                                                               
018700     EXIT.                                                                
018800                                                                          
018900*---------------------------------------------------------------          
019000 0200-INITIALIZE-RUN.                                                     
019100                                                                          
019200*    FILES ARE OPENED IN THE SAME ORDER EVERY RUN SO THE FILE-            
019300*    STATUS DISPLAYS BELOW (IF ANY FIRE) ALWAYS NAME THE FILE             
019400*    THAT ACTUALLY FAILED, NOT A LATER ONE IN THE OPEN CHAIN.             
019500     ACCEPT W-TODAY-YYMMDD FROM DATE.                                     
019600     IF W-TODAY-YY LESS THAN 50                                           
019700         MOVE 20 TO W-RUN-DATE-CC                                         
019800     ELSE                                                                 
019900         MOVE 19 TO W-RUN-DATE-CC                                         
020000     END-IF.                                                              
020100     MOVE W-TODAY-YY TO W-RUN-DATE-YY.                                    
020200     MOVE W-TODAY-MM TO W-RUN-DATE-MM.                                    
020300     MOVE W-TODAY-DD TO W-RUN-DATE-DD.                                    
020400     DISPLAY "PROCESS-REFUND-REQUESTS STARTING - "                        
020500              W-RUN-DATE-TODAY.                                           
020600                                                                          
020700*    PAYMENT-MASTER IS OPENED I-O BECAUSE THIS STEP REWRITES THE          
020800*    STATUS ON EACH PAYMENT IT REFUNDS.  NOTIFICATION-OUT AND             
020900*    REJECTS-REPORT ARE OPENED EXTEND SO THIS STEP APPENDS TO             
021000*    WHATEVER RATE-AND-SETTLE-PAYMENTS ALREADY WROTE THIS RUN.            
021100     OPEN INPUT  REFUND-REQUEST-IN.                                       
021200     OPEN INPUT  MERCHANT-MASTER-IN.                                      
021300     OPEN I-O    PAYMENT-MASTER.                                          
021400     OPEN EXTEND NOTIFICATION-OUT.                                        
021500     OPEN EXTEND REJECTS-REPORT.                                          
021600     OPEN I-O    CONTROL-FILE.                                            
021700                                                                          
021800*    CONTROL-FILE HOLDS ONE RECORD, RRN 1, WRITTEN BY RATE-AND-           
021900*    SETTLE-PAYMENTS EARLIER IN THE SAME JOB.  IF IT IS MISSING           
022000*    THIS STEP WAS RUN OUT OF ORDER - STOP AND SAY SO RATHER              
022100*    THAN LIMPING ALONG WITH ZERO RUNNING TOTALS.                         
022200     MOVE 1 TO WS-CTRL-RRN.                                               
022300     READ CONTROL-FILE                                                    
022400         INVALID KEY                                                      
022500             DISPLAY "ERROR - CONTROL-FILE HAS NO RECORD 1."              
022600             DISPLAY "RUN RATE-AND-SETTLE-PAYMENTS FIRST.".               
022700                                                                          
022800*    THE WHOLE PAYMENT-MASTER IS LOADED INTO AN IN-MEMORY TABLE           
022900*    SO EACH REFUND REQUEST CAN BE MATCHED BY PAYMENT-ID                  
023000*    WITHOUT A KEYED READ PER RECORD - PAYMENT-MASTER HAS NO              
023100*    ALTERNATE KEY ON PAYMENT-ID, ONLY ON RRN.                            
023200     PERFORM LOAD-PAYMENT-TABLE-FROM-MASTER.                              
023300     PERFORM LOAD-MERCHANT-TABLE.                                         
023400     MOVE "N" TO WS-REFND-EOF-SWITCH.                                     
023500*    PRIME THE READ HERE SO 0300-PROCESS-ONE-REFUND CAN TEST              
023600*    REFND-END-OF-FILE ON ENTRY, THE SAME PRIMING-READ PATTERN            
023700*    THIS SHOP USES IN EVERY SEQUENTIAL-FILE STEP.                        
023800     PERFORM 0230-READ-NEXT-REFUND THRU 0230-EXIT.                        
023900 0200-EXIT.                                                               
024000     EXIT.                                                                
024100                                                                          
024200*---------------------------------------------------------------          
024300 0230-READ-NEXT-REFUND.                                                   
024400                                                                          
024500*    STRAIGHT SEQUENTIAL READ - REFUND-REQUEST-IN CARRIES NO              
024600*    SORT KEY AND IS PROCESSED IN THE ORDER RECEIVED.                     
024700*    AT-END SETS THE SWITCH ONLY; IT DOES NOT GO TO ANYWHERE -            
024800*    THE UNTIL TEST IN 0100-MAIN-CONTROL IS WHAT STOPS THE LOOP.          
024900     READ REFUND-REQUEST-IN                                               
025000         AT END                                                           
025100             MOVE "Y" TO WS-REFND-EOF-SWITCH.                             
025200 0230-EXIT.                                                               
025300     EXIT.                                                                
025400                                                                          
025500*---------------------------------------------------------------          
025600 0300-PROCESS-ONE-REFUND.                                                 
025700                                                                          
025800*    BUSINESS RULE: REFUND OWNERSHIP CHECK.  A REFUND REQUEST             
025900*    MUST NAME THE SAME MERCHANT THAT ORIGINALLY TOOK THE                 
026000*    PAYMENT; A MISMATCH IS REJECTED, NOT SILENTLY IGNORED, SO            
026100*    THE MERCHANT WHO REQUESTED IT SEES WHY IT DID NOT GO                 
026200*    THROUGH ON THE REJECTS-REPORT.                                       
026300     MOVE RR-PAYMENT-ID TO W-LOOKUP-PAYMENT-ID.                           
026400     PERFORM LOOK-FOR-PAYMENT-BY-ID.                                      
026500                                                                          
026600*    PAYMENT-ID NOT FOUND ON THE IN-MEMORY TABLE MEANS EITHER A           
026700*    TYPO ON THE REQUEST OR A PAYMENT FROM BEFORE THIS RUN'S              
026800*    PAYMENT-MASTER WINDOW - EITHER WAY, REJECT IT.                       
026900     IF NOT FOUND-PAYMENT-RECORD                                          
027000         MOVE "REFUND"             TO RJ-SOURCE                           
027100         MOVE RR-PAYMENT-ID        TO RJ-KEY                              
027200         MOVE "PAYMENT-NOT-FOUND"  TO RJ-REASON                           
027300         PERFORM 0399-WRITE-REJECT-LINE THRU 0399-EXIT                    
027400         GO TO 0300-NEXT-RECORD.                                          
027500                                                                          
027600*    RE-READ THE FULL RECORD BY RRN RATHER THAN CARRYING PAYMENT          
027700*    FIELDS AROUND IN THE IN-MEMORY TABLE - THE TABLE ONLY HOLDS          
027800*    WHAT IS NEEDED TO FIND THE RRN.                                      
027900*    THE IN-MEMORY TABLE ONLY HOLDS THE RRN - RE-READ THE FULL            
028000*    RECORD HERE SO PM-MERCHANT-ID AND PM-STATUS ARE CURRENT AS           
028100*    OF THIS RUN, NOT AS OF WHEN THE TABLE WAS LOADED.                    
028200     MOVE W-MATCHED-PAYMENT-RRN TO WS-PAYMST-RRN.                         
028300     READ PAYMENT-MASTER                                                  
028400         INVALID KEY                                                      
028500             DISPLAY "ERROR READING PAYMENT-MASTER RRN "                  
028600                     WS-PAYMST-RRN.                                       
028700                                                                          
028800*    THE OWNERSHIP COMPARE IS AGAINST WHAT WAS ACTUALLY STORED            
028900*    ON PAYMENT-MASTER, NOT WHAT THE ORIGINAL REQUEST CLAIMED -           
029000*    PM-MERCHANT-ID IS THE SYSTEM-OF-RECORD VALUE.                        
029100     IF PM-MERCHANT-ID NOT EQUAL RR-MERCHANT-ID                           
029200         MOVE RR-MERCHANT-ID       TO W-MERCHANT-ID-NUMERIC               
029300         DISPLAY "REFUND OWNERSHIP MISMATCH - PAYMENT "                   
029400                 RR-PAYMENT-ID " REQUESTED BY MERCHANT "                  
029500                 W-MERCHANT-ID-ALPHA                                      
029600         MOVE "REFUND"             TO RJ-SOURCE                           
029700         MOVE RR-PAYMENT-ID        TO RJ-KEY                              
029800         MOVE "OWNERSHIP-MISMATCH" TO RJ-REASON                           
029900         PERFORM 0399-WRITE-REJECT-LINE THRU 0399-EXIT                    
030000         GO TO 0300-NEXT-RECORD.                                          
030100                                                                          
030200*    BOTH GATES PASSED - THE REFUND IS GOOD.                              
030300*    BOTH THE NOT-FOUND GATE AND THE OWNERSHIP GATE ABOVE PASSED          
030400*    - THIS IS A GOOD REFUND.                                             
030500     PERFORM 0330-REFUND-PAYMENT THRU 0330-EXIT.                          
030600                                                                          
030700 0300-NEXT-RECORD.                                                        
030800     PERFORM 0230-READ-NEXT-REFUND THRU 0230-EXIT.                        
030900 0300-EXIT.                                                               
031000     EXIT.                                                                
031100                                                                          
031200*---------------------------------------------------------------          
031300 0330-REFUND-PAYMENT.                                                     
031400                                                                          
031500*    NO STATUS PRECONDITION IS ENFORCED HERE - SEE THE NOTE ON            
031600*    0100-MAIN-CONTROL.  THIS PARAGRAPH SIMPLY MARKS THE                  
031700*    PAYMENT REFUNDED AND TELLS THE MERCHANT'S WEBHOOK.                   
031800*    PM-STATUS GOES STRAIGHT TO REFUNDED - THERE IS NO PARTIAL-           
031900*    REFUND OR REFUND-PENDING STATE IN THIS SYSTEM.                       
032000     MOVE "REFUNDED" TO PM-STATUS.                                        
032100     REWRITE PAYMENT-MASTER-RECORD                                        
032200*    REWRITE BY RRN, THE SAME RRN THIS PARAGRAPH JUST READ BY -           
032300*    NO RE-KEY LOOKUP IS NEEDED.                                          
032400         INVALID KEY                                                      
032500             DISPLAY "ERROR REWRITING PAYMENT-MASTER "                    
032600                     PM-PAYMENT-ID.                                       
032700                                                                          
032800*    CR-REFUND-COUNT FEEDS THE END-OF-RUN SUMMARY-REPORT; IT IS           
032900*    NOT USED FOR ANY DECISION IN THIS PROGRAM.                           
033000     ADD 1 TO CR-REFUND-COUNT.                                            
033100                                                                          
033200*    LOOK UP THE OWNING MERCHANT AGAIN HERE (RATHER THAN CARRY            
033300*    ITS WEBHOOK URL IN THE PAYMENT TABLE) SO A MERCHANT WHO              
033400*    CHANGED THEIR WEBHOOK URL SINCE THE PAYMENT WAS TAKEN GETS           
033500*    NOTIFIED AT THE CURRENT URL.  ADDED PER REQUEST #FP-0250.            
033600     MOVE PM-MERCHANT-ID TO W-LOOKUP-MERCHANT-ID.                         
033700     PERFORM LOOK-FOR-MERCHANT-RECORD.                                    
033800                                                                          
033900*    BUILD-AND-WRITE-NOTIFICATION IS THE SAME COPYBOOK RATE-              
034000*    AND-SETTLE-PAYMENTS USES FOR ITS OWN APPROVED/DECLINED               
034100*    NOTIFICATIONS - ONE NOTIFICATION-RECORD LAYOUT PER RUN.              
034200     MOVE PM-PAYMENT-ID         TO W-NOTIFY-PAYMENT-ID.                   
034300     MOVE PM-STATUS             TO W-NOTIFY-STATUS.                       
034400     MOVE W-MATCHED-WEBHOOK-URL TO W-NOTIFY-TARGET-URL.                   
034500     PERFORM BUILD-AND-WRITE-NOTIFICATION.                                
034600 0330-EXIT.                                                               
034700     EXIT.                                                                
034800                                                                          
034900*---------------------------------------------------------------          
035000 0399-WRITE-REJECT-LINE.                                                  
035100                                                                          
035200*    SHARED BY BOTH REJECT PATHS IN 0300-PROCESS-ONE-REFUND SO            
035300*    THE REJECTS-REPORT LINE FORMAT NEVER DRIFTS BETWEEN THEM.            
035400     MOVE REJECT-LINE TO REJECTS-PRINT-LINE.                              
035500     WRITE REJECTS-PRINT-LINE.                                            
035600     ADD 1 TO CR-REJECTED-COUNT.                                          
035700 0399-EXIT.                                                               
035800     EXIT.                                                                
035900                                                                          
036000*---------------------------------------------------------------          
036100 0900-FINALIZE-RUN.                                                       
036200                                                                          
036300*    THE CONTROL RECORD IS REWRITTEN ONCE HERE, AT THE END OF             
036400*    THE RUN, RATHER THAN AFTER EVERY REFUND - THIS STEP READS            
036500*    RRN 1 ONCE AND HOLDS IT IN WORKING STORAGE THE WHOLE RUN.            
036600*    CR-REFUND-COUNT IS THE ONLY FIELD THIS STEP CHANGES ON THE           
036700*    CONTROL RECORD - REWRITE THE WHOLE RECORD ANYWAY, SINCE              
036800*    THAT IS HOW COBOL REWRITE WORKS.                                     
036900     MOVE 1 TO WS-CTRL-RRN.                                               
037000     REWRITE CONTROL-RECORD                                               
037100         INVALID KEY                                                      
037200             DISPLAY "ERROR REWRITING CONTROL-RECORD - RRN 1".            
037300                                                                          
037400*    CLOSE EVERY FILE THIS STEP OPENED, IN THE SAME ORDER THEY            
037500*    WERE OPENED IN 0200-INITIALIZE-RUN.                                  
037600     CLOSE REFUND-REQUEST-IN.                                             
037700     CLOSE MERCHANT-MASTER-IN.                                            
037800     CLOSE PAYMENT-MASTER.                                                
037900     CLOSE NOTIFICATION-OUT.                                              
038000     CLOSE REJECTS-REPORT.                                                
038100     CLOSE CONTROL-FILE.                                                  
038200                                                                          
038300*    FINAL CONSOLE LINE FOR THE OPERATOR - THE REAL AUDIT TRAIL           
038400*    IS SUMMARY-REPORT, PRINTED BY STEP 3.                                
038500     MOVE CR-REFUND-COUNT TO W-CONSOLE-REFUND-COUNT.                      
038600     DISPLAY "PROCESS-REFUND-REQUESTS COMPLETE - "                        
038700              W-CONSOLE-REFUND-COUNT-ED " REFUNDED."                      
038800 0900-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100*---------------------------------------------------------------          
039200 COPY "PL-LOOK-FOR-MERCHANT-RECORD.CBL".                                  
039300 COPY "PL-LOOK-FOR-PAYMENT-RECORD.CBL".                                   
039400 COPY "PL-BUILD-NOTIFICATION.CBL".                                        
039500 COPY "PL-NEXT-CONTROL-NUMBER.CBL".                                       
039600*---------------------------------------------------------------          
