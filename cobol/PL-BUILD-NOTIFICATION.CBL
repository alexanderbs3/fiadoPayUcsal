000100*---------------------------------------------------------------
000200*    PL-BUILD-NOTIFICATION.CBL
000300*---------------------------------------------------------------
000400*    BUILDS AND WRITES ONE NOTIFICATION-RECORD FOR A PAYMENT
000500*    WHOSE STATUS CHANGED.  CALLING PROGRAM MUST COPY
000600*    wsnotify.cbl, wsctrlno.cbl AND PL-NEXT-CONTROL-NUMBER.CBL,
000700*    HAVE NOTIFICATION-OUT OPEN, AND HAVE CONTROL-RECORD LOADED
000800*    FOR THE EVENT NUMBER.  NOTHING IS WRITTEN WHEN
000900*    W-NOTIFY-TARGET-URL IS BLANK - THE MERCHANT HAS NO WEBHOOK
001000*    ON FILE.
001100*---------------------------------------------------------------
001200* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001300*---------------------------------------------------------------
001400 BUILD-AND-WRITE-NOTIFICATION.
001500
001600     IF W-NOTIFY-TARGET-URL NOT EQUAL SPACES
001700         PERFORM GET-NEXT-EVENT-NUMBER
001800
001900         MOVE SPACES                TO NOTIFICATION-RECORD
002000         MOVE W-NEXT-GENERATED-ID   TO NR-EVENT-ID
002100         MOVE "PAYMENT.UPDATED"     TO NR-EVENT-TYPE
002200         MOVE W-NOTIFY-PAYMENT-ID   TO NR-PAYMENT-ID
002300         MOVE W-NOTIFY-STATUS       TO NR-STATUS
002400         MOVE W-NOTIFY-TARGET-URL   TO NR-TARGET-URL
002500
002600         WRITE NOTIFICATION-RECORD.
