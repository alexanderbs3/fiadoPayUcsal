000100*---------------------------------------------------------------
000200*    SLNOTIFY.CBL
000300*---------------------------------------------------------------
000400*    SELECT CLAUSE FOR THE OUTBOUND NOTIFICATION QUEUE.
000500*    APPEND-ONLY - RATE-AND-SETTLE-PAYMENTS OPENS IT OUTPUT
000600*    (FIRST STEP OF THE RUN) AND PROCESS-REFUND-REQUESTS OPENS
000700*    IT EXTEND SO BOTH STEPS' EVENTS LAND IN ONE QUEUE FILE FOR
000800*    THE DELIVERY JOB TO PICK UP.
000900*---------------------------------------------------------------
001000* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001100*---------------------------------------------------------------
001200     SELECT NOTIFICATION-OUT
001300            ASSIGN TO NOTIFYQ
001400            ORGANIZATION IS LINE SEQUENTIAL
001500            FILE STATUS IS WS-NOTIFY-STATUS.
