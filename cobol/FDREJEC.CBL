000100*---------------------------------------------------------------
000200*    FDREJEC.CBL
000300*---------------------------------------------------------------
000400*    FILE DESCRIPTION FOR THE REJECTS-REPORT PRINT FILE.
000500*    ONE LINE PER REJECTED PAYMENT-REQUEST OR REFUND-REQUEST.
000600*    FIXED 132 BYTES.
000700*---------------------------------------------------------------
000800* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
000900*---------------------------------------------------------------
001000     FD  REJECTS-REPORT
001100         LABEL RECORDS ARE OMITTED.
001200
001300     01  REJECTS-PRINT-LINE             PIC X(132).
