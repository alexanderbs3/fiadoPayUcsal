000100*---------------------------------------------------------------
000200*    wsfraud.cbl
000300*---------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PL-EVALUATE-FRAUD-RULES.CBL.
000500*    RULE NAME/THRESHOLD ROWS ARE HELD AS VALUE CLAUSES BELOW A
000600*    01 THAT IS THEN REDEFINED AS AN OCCURS TABLE, THE WAY THE
000700*    SALES-DIVISION LOOKUP TABLES ARE BUILT ELSEWHERE IN THIS
000800*    SHOP'S REPORT PROGRAMS.
000900*---------------------------------------------------------------
001000* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001100*---------------------------------------------------------------
001200     01  W-FRAUD-RULE-VALUES.
001300         05  FILLER                  PIC X(15) VALUE "HIGH-AMOUNT".
001400         05  FILLER                  PIC S9(9)V99 VALUE +5000.00.
001500
001600     01  FILLER REDEFINES W-FRAUD-RULE-VALUES.
001700         05  W-FRAUD-RULE-TABLE OCCURS 1 TIMES
001800                 INDEXED BY FRAUD-RULE-IDX.
001900             10  W-FRAUD-RULE-NAME       PIC X(15).
002000             10  W-FRAUD-RULE-THRESHOLD  PIC S9(9)V99.
002100
002200     77  W-FRAUD-RULE-COUNT           PIC 9(02) COMP VALUE 1.
002300
002400     77  W-FRAUD-CHECK-AMOUNT         PIC S9(9)V99.
002500
002600     77  W-FRAUD-DETECTED-SWITCH      PIC X.
002700         88  PAYMENT-IS-FRAUDULENT        VALUE "Y".
