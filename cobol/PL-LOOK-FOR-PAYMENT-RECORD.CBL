000100*---------------------------------------------------------------
000200*    PL-LOOK-FOR-PAYMENT-RECORD.CBL
000300*---------------------------------------------------------------
000400*    MAINTAINS AND SEARCHES WS-PAYMENT-TABLE.  CALLING PROGRAM
000500*    MUST COPY wspaymst.cbl AND THE SLPAYMST.CBL/FDPAYMST.CBL
000600*    PAIR AND OPEN PAYMENT-MASTER I-O.
000700*
000800*    ADD-PAYMENT-TO-TABLE       - USED BY RATE-AND-SETTLE-
000900*                                 PAYMENTS RIGHT AFTER A NEW
001000*                                 PAYMENT-MASTER RECORD IS
001100*                                 WRITTEN.
001200*    LOAD-PAYMENT-TABLE-FROM-MASTER - USED BY PROCESS-REFUND-
001300*                                 REQUESTS AT THE TOP OF ITS RUN
001400*                                 TO REBUILD THE TABLE FROM WHAT
001500*                                 IS ALREADY ON PAYMENT-MASTER.
001600*    LOOK-FOR-PAYMENT-BY-ID     - SETS W-LOOKUP-PAYMENT-ID
001700*                                 BEFORE CALLING; USED BY REFUND
001800*                                 PROCESSING.
001900*    LOOK-FOR-PAYMENT-BY-IDEMPOTENCY - SETS W-LOOKUP-MERCH-ID-
002000*                                 FOR-IDEM AND W-LOOKUP-
002100*                                 IDEMPOTENCY-KEY BEFORE
002200*                                 CALLING; USED BY THE RATING
002300*                                 STEP'S DEDUP CHECK.
002400*---------------------------------------------------------------
002500* 09/19/95  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0233.
002600*---------------------------------------------------------------
002700 ADD-PAYMENT-TO-TABLE.
002800
002900     ADD 1 TO W-PAYMENT-TABLE-COUNT.
003000     SET PAYMENT-IDX TO W-PAYMENT-TABLE-COUNT.
003100
003200     MOVE PM-PAYMENT-ID       TO W-TBL-PAYMENT-ID       (PAYMENT-IDX).
003300     MOVE PM-MERCHANT-ID      TO W-TBL-PAYMENT-MERCH-ID (PAYMENT-IDX).
003400     MOVE PM-IDEMPOTENCY-KEY  TO W-TBL-PAYMENT-IDEM-KEY (PAYMENT-IDX).
003500     MOVE WS-PAYMST-RRN       TO W-TBL-PAYMENT-RRN      (PAYMENT-IDX).
003600*----------------------------------------------------------------
003700
003800 LOAD-PAYMENT-TABLE-FROM-MASTER.
003900
004000     MOVE 0 TO W-PAYMENT-TABLE-COUNT.
004100     MOVE 1 TO WS-PAYMST-RRN.
004200     MOVE "N" TO WS-PAYMST-EOF-SWITCH.
004300
004400     PERFORM READ-PAYMENT-MASTER-NEXT-RECORD.
004500     PERFORM ADD-MASTER-RECORD-TO-TABLE
004600         UNTIL PAYMST-END-OF-FILE.
004700*----------------------------------------------------------------
004800
004900 READ-PAYMENT-MASTER-NEXT-RECORD.
005000
005100     READ PAYMENT-MASTER NEXT RECORD
005200         AT END
005300             MOVE "Y" TO WS-PAYMST-EOF-SWITCH.
005400*----------------------------------------------------------------
005500
005600 ADD-MASTER-RECORD-TO-TABLE.
005700
005800     ADD 1 TO W-PAYMENT-TABLE-COUNT.
005900     SET PAYMENT-IDX TO W-PAYMENT-TABLE-COUNT.
006000
006100     MOVE PM-PAYMENT-ID       TO W-TBL-PAYMENT-ID       (PAYMENT-IDX).
006200     MOVE PM-MERCHANT-ID      TO W-TBL-PAYMENT-MERCH-ID (PAYMENT-IDX).
006300     MOVE PM-IDEMPOTENCY-KEY  TO W-TBL-PAYMENT-IDEM-KEY (PAYMENT-IDX).
006400     MOVE WS-PAYMST-RRN       TO W-TBL-PAYMENT-RRN      (PAYMENT-IDX).
006500
006600     PERFORM READ-PAYMENT-MASTER-NEXT-RECORD.
006700*----------------------------------------------------------------
006800
006900 LOOK-FOR-PAYMENT-BY-ID.
007000
007100     MOVE "N" TO W-FOUND-PAYMENT-RECORD.
007200     MOVE 0   TO W-MATCHED-PAYMENT-RRN.
007300
007400     SET PAYMENT-IDX TO 1.
007500     SEARCH W-PAYMENT-TABLE
007600         AT END
007700             MOVE "N" TO W-FOUND-PAYMENT-RECORD
007800         WHEN W-TBL-PAYMENT-ID (PAYMENT-IDX) EQUAL
007900                   W-LOOKUP-PAYMENT-ID
008000             MOVE "Y" TO W-FOUND-PAYMENT-RECORD
008100             MOVE W-TBL-PAYMENT-RRN (PAYMENT-IDX)
008200                                 TO W-MATCHED-PAYMENT-RRN.
008300*----------------------------------------------------------------
008400
008500 LOOK-FOR-PAYMENT-BY-IDEMPOTENCY.
008600
008700     MOVE "N" TO W-FOUND-PAYMENT-RECORD.
008800     MOVE 0   TO W-MATCHED-PAYMENT-RRN.
008900
009000     IF W-LOOKUP-IDEMPOTENCY-KEY EQUAL SPACES
009100         GO TO LOOK-FOR-PAYMENT-BY-IDEMPOTENCY-EXIT.
009200
009300     SET PAYMENT-IDX TO 1.
009400     SEARCH W-PAYMENT-TABLE
009500         AT END
009600             MOVE "N" TO W-FOUND-PAYMENT-RECORD
009700         WHEN W-TBL-PAYMENT-MERCH-ID (PAYMENT-IDX) EQUAL
009800                   W-LOOKUP-MERCH-ID-FOR-IDEM
009900              AND W-TBL-PAYMENT-IDEM-KEY (PAYMENT-IDX) EQUAL
010000                   W-LOOKUP-IDEMPOTENCY-KEY
010100             MOVE "Y" TO W-FOUND-PAYMENT-RECORD
010200             MOVE W-TBL-PAYMENT-RRN (PAYMENT-IDX)
010300                                 TO W-MATCHED-PAYMENT-RRN.
010400
010500 LOOK-FOR-PAYMENT-BY-IDEMPOTENCY-EXIT.
010600     EXIT.
