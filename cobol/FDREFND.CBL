000100*---------------------------------------------------------------
000200*    FDREFND.CBL
000300*---------------------------------------------------------------
000400*    FILE DESCRIPTION AND RECORD LAYOUT FOR THE INCOMING
000500*    REFUND-REQUEST FILE.  ONE RECORD PER REFUND REQUEST -
000600*    THE PAYMENT TO REFUND AND THE MERCHANT ASKING FOR IT.
000700*    FIXED 40 BYTES.
000800*---------------------------------------------------------------
000900* 09/19/95  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0233.
001000*---------------------------------------------------------------
001100     FD  REFUND-REQUEST-IN
001200         LABEL RECORDS ARE STANDARD.
001300
001400     01  REFUND-REQUEST-RECORD.
001500         05  RR-PAYMENT-ID               PIC X(12).
001600         05  RR-MERCHANT-ID              PIC 9(09).
001700         05  FILLER                      PIC X(19).
