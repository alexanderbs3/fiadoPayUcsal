000100*---------------------------------------------------------------
000200*    FDPAYMST.CBL
000300*---------------------------------------------------------------
000400*    FILE DESCRIPTION AND RECORD LAYOUT FOR THE PAYMENT-MASTER
000500*    FILE.  ONE RECORD PER PAYMENT, WRITTEN PENDING BY
000600*    RATE-AND-SETTLE-PAYMENTS, REWRITTEN THERE TO ITS SETTLED
000700*    STATUS, AND REWRITTEN AGAIN BY PROCESS-REFUND-REQUESTS WHEN
000800*    THE MERCHANT ASKS FOR A REFUND.  FIXED 100 BYTES.
000900*---------------------------------------------------------------
001000* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001100*---------------------------------------------------------------
001200     FD  PAYMENT-MASTER
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  PAYMENT-MASTER-RECORD.
001600         05  PM-PAYMENT-ID               PIC X(12).
001700         05  PM-MERCHANT-ID              PIC 9(09).
001800         05  PM-METHOD                   PIC X(10).
001900         05  PM-AMOUNT                   PIC S9(9)V99.
002000         05  PM-INSTALLMENTS             PIC 9(02).
002100         05  PM-MONTHLY-INTEREST-RATE    PIC S9(3)V9(4).
002200         05  PM-TOTAL-WITH-INTEREST      PIC S9(9)V99.
002300         05  PM-STATUS                   PIC X(09).
002400             88  PM-STATUS-PENDING           VALUE "PENDING".
002500             88  PM-STATUS-APPROVED          VALUE "APPROVED".
002600             88  PM-STATUS-DECLINED          VALUE "DECLINED".
002700             88  PM-STATUS-REFUNDED          VALUE "REFUNDED".
002800         05  PM-IDEMPOTENCY-KEY          PIC X(20).
002900         05  PM-CURRENCY                 PIC X(03).
003000         05  FILLER                      PIC X(06).
