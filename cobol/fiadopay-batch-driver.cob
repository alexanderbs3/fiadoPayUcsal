000100*---------------------------------------------------------------          
000200*   fiadopay-batch-driver.cob                                             
000300*---------------------------------------------------------------          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.              fiadopay-batch-driver.                          
000600 AUTHOR.                  R. T. CABRAL.                                   
000700 INSTALLATION.            FIADOPAY DATA PROCESSING CENTER.                
000800 DATE-WRITTEN.            03/02/94.                                       
000900 DATE-COMPILED.                                                           
001000 SECURITY.                THIS PROGRAM AND ITS COPYBOOKS ARE THE          
001100                          PROPERTY OF FIADOPAY.  DISCLOSURE TO            
001200                          PERSONS OUTSIDE THE DATA PROCESSING             
001300                          CENTER IS PROHIBITED.                           
001400*---------------------------------------------------------------          
001500*   THIS IS THE MAIN-LINE JOB STEP DRIVER FOR THE NIGHTLY                 
001600*   FIADOPAY PAYMENT AUTHORIZATION RUN.  IT CALLS, IN A FIXED             
001700*   ORDER, THE THREE STEPS OF THE RUN:                                    
001800*                                                                         
001900*       1) RATE-AND-SETTLE-PAYMENTS - RATES EACH PAYMENT REQUEST,         
002000*          RUNS THE ANTI-FRAUD CHECK, AND SETTLES IT TO APPROVED          
002100*          OR DECLINED.                                                   
002200*       2) PROCESS-REFUND-REQUESTS  - APPLIES REFUND REQUESTS             
002300*          AGAINST THE PAYMENT MASTER BUILT IN STEP 1.                    
002400*       3) PRINT-SUMMARY-REPORT     - PRINTS THE END-OF-RUN               
002500*          CONTROL-BREAK SUMMARY OF BOTH STEPS ABOVE.                     
002600*                                                                         
002700*   THIS PROGRAM CARRIES NO BUSINESS LOGIC OF ITS OWN - IT ONLY           
002800*   SEQUENCES THE JOB STEPS, THE WAY THE OLD ON-LINE MENU DRIVER          
002900*   ONCE SEQUENCED THE ACCOUNTS-PAYABLE SUB-SYSTEMS.                      
003000*---------------------------------------------------------------          
003100*CHANGE LOG                                                               
003200*---------------------------------------------------------------          
003300*DATE      BY   REQUEST#   DESCRIPTION                                    
003400*--------  ---  ---------  ------------------------------------           
003500*03/02/94  RTC  FP-0101    ORIGINAL PROGRAM.  REPLACES THE OLD            
003600*                          ACCOUNTS-PAYABLE-SYSTEM MENU DRIVER.           
003700*07/14/95  RTC  FP-0140    ADDED PROCESS-REFUND-REQUESTS AS STEP          
003800*                          2 OF THE RUN, PER FIADOPAY PHASE-2             
003900*                          SCOPE.                                         
004000*11/03/96  MSA  FP-0188    ADDED PRINT-SUMMARY-REPORT AS STEP 3.          
004100*                          PREVIOUSLY SUMMARY TOTALS WERE ONLY            
004200*                          DISPLAYED TO THE CONSOLE.                      
004300*06/22/98  DPS  FP-0231    Y2K REMEDIATION - REVIEWED FOR TWO-   FP0231   
004400*                          DIGIT YEAR EXPOSURE.  NO DATE FIELDS  FP0231   
004500*                          ARE HELD BY THIS DRIVER; NO CHANGE    FP0231   
004600*                          REQUIRED.                             FP0231   
004700*02/09/01  JLP  FP-0266    ADDED UPSI-0 RESTART SWITCH SO                 
004800*                          OPERATIONS CAN RE-RUN STEP 1 ALONE             
004900*                          AFTER AN ABEND                                 
005000*                          WITHOUT RE-RUNNING THE WHOLE JOB.              
005100*---------------------------------------------------------------          
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     UPSI-0 ON  STATUS IS RESTART-STEP-1-ONLY                             
005800            OFF STATUS IS NORMAL-FULL-RUN.                                
005900                                                                          
006000 DATA DIVISION.                                                           
006100 WORKING-STORAGE SECTION.                                                 
006200                                                                          
006300*---------------------------------------------------------------          
006400*   RUN-STATUS SWITCHES FOR THE THREE JOB STEPS.  EACH BYTE IS            
006500*   REDEFINED BELOW AS A 9-LEVEL RETURN CODE SO OPERATIONS CAN            
006600*   INSPECT THE NUMERIC FORM ON THE CONSOLE LOG.                          
006700*---------------------------------------------------------------          
006800 01  W-STEP-RETURN-CODES.                                                 
006900     05  W-STEP1-RETURN-CODE      PIC X(02) VALUE "00".                   
007000     05  W-STEP2-RETURN-CODE      PIC X(02) VALUE "00".                   
007100     05  W-STEP3-RETURN-CODE      PIC X(02) VALUE "00".                   
007200     05  FILLER                   PIC X(04) VALUE SPACES.                 
007300                                                                          
007400 01  FILLER REDEFINES W-STEP-RETURN-CODES.                                
007500     05  W-STEP1-RETURN-NUMERIC   PIC 9(02).                              
007600     05  W-STEP2-RETURN-NUMERIC   PIC 9(02).                              
007700     05  W-STEP3-RETURN-NUMERIC   PIC 9(02).                              
007800     05  FILLER                   PIC X(04).                              
007900                                                                          
008000 01  W-RUN-DATE-TODAY.                                                    
008100     05  W-RUN-DATE-CCYYMMDD      PIC 9(08) VALUE ZEROS.                  
008200     05  W-RUN-TIME-HHMMSS        PIC 9(08) VALUE ZEROS.                  
008300     05  FILLER                   PIC X(04) VALUE SPACES.                 
008400                                                                          
008500 01  FILLER REDEFINES W-RUN-DATE-TODAY.                                   
008600     05  W-RUN-DATE-CC            PIC 9(02).                              
008700     05  W-RUN-DATE-YY            PIC 9(02).                              
008800     05  W-RUN-DATE-MM            PIC 9(02).                              
008900     05  W-RUN-DATE-DD            PIC 9(02).                              
009000     05  FILLER                   PIC X(12).                              
009100                                                                          
009200*---------------------------------------------------------------          
009300*   SYSTEM DATE COMES BACK YYMMDD (TWO-DIGIT YEAR); THIS SHOP             
009400*   WINDOWS THE CENTURY RATHER THAN TRUST THE OPERATING SYSTEM            
009500*   TO SUPPLY ONE.  REQUEST #FP-0231 (Y2K REVIEW).                        
009600*---------------------------------------------------------------          
009700 01  W-TODAY-YYMMDD.                                                      
009800     05  W-TODAY-YY               PIC 9(02).                              
009900     05  W-TODAY-MM               PIC 9(02).                              
010000     05  W-TODAY-DD               PIC 9(02).                              
010100     05  FILLER                   PIC X(02) VALUE SPACES.                 
010200                                                                          
010300 77  W-JOB-STEP-COUNT              PIC 9(01) COMP VALUE 0.                
010400 01  W-JOB-STEP-COUNT-DISP         PIC 9(01) VALUE 0.                     
010500 01  FILLER REDEFINES W-JOB-STEP-COUNT-DISP.                              
010600     05  W-JOB-STEP-COUNT-ED       PIC Z.                                 
010700 77  W-ABEND-SWITCH                PIC X VALUE "N".                       
010800     88  ANY-STEP-ABENDED          VALUE "Y".                             
010900                                                                          
011000*---------------------------------------------------------------          
011100 PROCEDURE DIVISION.                                                      
011200                                                                          
011300*    PARAGRAPHS IN THIS PROGRAM -                                         
011400*       0100-MAIN-CONTROL           DATE STAMP, STEP SEQUENCING           
011500*       0200-RUN-RATE-AND-SETTLE    CALLS STEP 1                          
011600*       0300-RUN-PROCESS-REFUNDS    CALLS STEP 2                          
011700*       0400-RUN-PRINT-SUMMARY      CALLS STEP 3                          
011800 0100-MAIN-CONTROL.                                                       
011900*    0100-MAIN-CONTROL IS THE WHOLE JOB IN ONE PARAGRAPH.  IT             
012000*    STAMPS THE CONSOLE LOG WITH TODAY'S DATE, RUNS THE THREE             
012100*    JOB STEPS IN ORDER, AND PRINTS A ONE-LINE SUMMARY OF HOW             
012200*    FAR THE RUN GOT BEFORE STOPPING.  STEP 1 ALWAYS RUNS;                
012300*    STEPS 2 AND 3 ARE SKIPPED WHEN OPERATIONS HAS SET UPSI-0             
012400*    ON TO RE-RUN STEP 1 ALONE AFTER AN ABEND (REQUEST #FP-0266).         
012500                                                                          
012600*    STAMP THE CONSOLE LOG BEFORE STEP 1 IS CALLED, SO A DATED            
012700*    STARTING LINE IS ON THE OPERATOR CONSOLE EVEN IF STEP 1              
012800*    ABENDS ON ITS FIRST RECORD.                                          
012900     ACCEPT W-TODAY-YYMMDD FROM DATE.                                     
013000     ACCEPT W-RUN-TIME-HHMMSS FROM TIME.                                  
013100     IF W-TODAY-YY LESS THAN 50                                           
013200         MOVE 20 TO W-RUN-DATE-CC                                         
013300     ELSE                                                                 
013400         MOVE 19 TO W-RUN-DATE-CC                                         
013500     END-IF.                                                              
013600     MOVE W-TODAY-YY TO W-RUN-DATE-YY.                                    
013700     MOVE W-TODAY-MM TO W-RUN-DATE-MM.                                    
013800     MOVE W-TODAY-DD TO W-RUN-DATE-DD.                                    
013900     DISPLAY "FIADOPAY BATCH RUN STARTING - " W-RUN-DATE-TODAY.           
014000                                                                          
014100*    STEP 1 IS NOT GATED BY THE RESTART SWITCH - IT IS THE STEP           
014200*    OPERATIONS RE-RUNS, SO IT MUST RUN EVERY TIME THIS DRIVER            
014300*    IS INVOKED.                                                          
014400     PERFORM 0200-RUN-RATE-AND-SETTLE THRU 0200-EXIT.                     
014500                                                                          
014600*    UPSI-0 ON MEANS OPERATIONS IS RE-RUNNING STEP 1 ALONE AFTER          
014700*    AN ABEND; DO NOT RE-APPLY REFUNDS OR RE-PRINT THE SUMMARY            
014800*    A SECOND TIME FOR THE SAME BUSINESS DAY.  REQUEST #FP-0266.          
014900     IF NOT RESTART-STEP-1-ONLY                                           
015000        PERFORM 0300-RUN-PROCESS-REFUNDS THRU 0300-EXIT                   
015100        PERFORM 0400-RUN-PRINT-SUMMARY   THRU 0400-EXIT.                  
015200                                                                          
015300*    W-JOB-STEP-COUNT WAS BUMPED BY EACH 02/03/04-RUN-xxx                 
015400*    PARAGRAPH BEFORE ITS CALL, SO IT REFLECTS HOW FAR THE RUN            
015500*    GOT EVEN IF THE LAST STEP CALLED CAME BACK NON-ZERO.                 
015600     MOVE W-JOB-STEP-COUNT TO W-JOB-STEP-COUNT-DISP.                      
015700*    A NON-ZERO RETURN FROM ANY STEP DOES NOT STOP THE JOB -              
015800*    IT ONLY SETS W-ABEND-SWITCH SO THIS CLOSING MESSAGE TELLS            
015900*    OPERATIONS TO GO LOOK AT THE STEP'S OWN CONSOLE OUTPUT.              
016000     IF ANY-STEP-ABENDED                                                  
016100        DISPLAY "FIADOPAY BATCH RUN ENDED WITH ERRORS AFTER"              
016200                " STEP " W-JOB-STEP-COUNT-ED "."                          
016300     ELSE                                                                 
016400        DISPLAY "FIADOPAY BATCH RUN COMPLETED NORMALLY - "                
016500                W-JOB-STEP-COUNT-ED " STEP(S) RUN."                       
016600     END-IF.                                                              
016700                                                                          
016800     STOP RUN.                                                            
016900 0100-EXIT.                                                               
017000     EXIT.                                                                
017100                                                                          
017200*---------------------------------------------------------------          
017300*    STEP 1 - RATES EVERY PAYMENT REQUEST, RUNS THE ANTI-FRAUD            
017400*    CHECK, AND SETTLES EACH ONE TO APPROVED OR DECLINED.  THE            
017500*    STEP COUNT IS BUMPED BEFORE THE CALL SO A HARD ABEND                 
017600*    PARTWAY THROUGH STILL LEAVES AN ACCURATE STEP COUNT ON               
017700*    THE CLOSING MESSAGE.                                                 
017800 0200-RUN-RATE-AND-SETTLE.                                                
017900                                                                          
018000*    STEP COUNT IS INCREMENTED BEFORE THE CALL, NOT AFTER, SO A           
018100*    HARD ABEND INSIDE THE CALLED PROGRAM STILL COUNTS AS AN              
018200*    ATTEMPTED STEP ON THE CLOSING MESSAGE.                               
018300     ADD 1 TO W-JOB-STEP-COUNT.                                           
018400     CALL "rate-and-settle-payments".                                     
018500     MOVE RETURN-CODE TO W-STEP1-RETURN-NUMERIC.                          
018600*    A NON-ZERO RETURN MEANS RATE-AND-SETTLE-PAYMENTS COULD NOT           
018700*    OPEN ONE OF ITS FILES OR RAN OUT OF CONTROL NUMBERS - NOT            
018800*    THAT ANY GIVEN PAYMENT WAS DECLINED, WHICH IS A NORMAL,              
018900*    EXPECTED OUTCOME AND NOT REPORTED HERE.                              
019000     IF W-STEP1-RETURN-NUMERIC NOT EQUAL ZERO                             
019100        MOVE "Y" TO W-ABEND-SWITCH                                        
019200        DISPLAY "STEP 1 RATE-AND-SETTLE-PAYMENTS RETURNED "               
019300                W-STEP1-RETURN-CODE.                                      
019400*    FALLS THROUGH HERE ON A NORMAL RETURN.                               
019500 0200-EXIT.                                                               
019600     EXIT.                                                                
019700                                                                          
019800*---------------------------------------------------------------          
019900*    STEP 2 - APPLIES REFUND REQUESTS AGAINST THE PAYMENT MASTER          
020000*    STEP 1 JUST BUILT.  ADDED PER REQUEST #FP-0140, FIADOPAY             
020100*    PHASE-2 SCOPE.                                                       
020200 0300-RUN-PROCESS-REFUNDS.                                                
020300                                                                          
020400*    SAME REASON AS STEP 1 - COUNT THE STEP AS ATTEMPTED BEFORE           
020500*    HANDING CONTROL TO IT.                                               
020600     ADD 1 TO W-JOB-STEP-COUNT.                                           
020700     CALL "process-refund-requests".                                      
020800     MOVE RETURN-CODE TO W-STEP2-RETURN-NUMERIC.                          
020900*    SAME CONVENTION AS STEP 1 - A NON-ZERO RETURN IS A PROGRAM-          
021000*    LEVEL PROBLEM (BAD FILE, BAD CONTROL RECORD), NOT A REFUND           
021100*    THAT WAS SIMPLY REJECTED FOR OWNERSHIP OR NOT-FOUND REASONS.         
021200     IF W-STEP2-RETURN-NUMERIC NOT EQUAL ZERO                             
021300        MOVE "Y" TO W-ABEND-SWITCH                                        
021400        DISPLAY "STEP 2 PROCESS-REFUND-REQUESTS RETURNED "                
021500                W-STEP2-RETURN-CODE.                                      
021600*    FALLS THROUGH HERE ON A NORMAL RETURN.                               
021700 0300-EXIT.                                                               
021800     EXIT.                                                                
021900                                                                          
022000*---------------------------------------------------------------          
022100*    STEP 3 - PRINTS THE END-OF-RUN CONTROL-BREAK SUMMARY OF              
022200*    STEPS 1 AND 2.  ADDED PER REQUEST #FP-0188; BEFORE THAT,             
022300*    SUMMARY TOTALS WERE ONLY EVER DISPLAYED TO THE CONSOLE AND           
022400*    WERE LOST ONCE THE JOB LOG SCROLLED OFF.                             
022500 0400-RUN-PRINT-SUMMARY.                                                  
022600                                                                          
022700*    SAME REASON AS STEPS 1 AND 2.                                        
022800     ADD 1 TO W-JOB-STEP-COUNT.                                           
022900     CALL "print-summary-report".                                         
023000     MOVE RETURN-CODE TO W-STEP3-RETURN-NUMERIC.                          
023100     IF W-STEP3-RETURN-NUMERIC NOT EQUAL ZERO                             
023200        MOVE "Y" TO W-ABEND-SWITCH                                        
023300        DISPLAY "STEP 3 PRINT-SUMMARY-REPORT RETURNED "                   
023400                W-STEP3-RETURN-CODE.                                      
023500*    FALLS THROUGH HERE ON A NORMAL RETURN.                               
023600 0400-EXIT.                                                               
023700     EXIT.                                                                
