000100*---------------------------------------------------------------
000200*    PLPRINT.CBL
000300*---------------------------------------------------------------
000400*    PAGE-HEADING AND PAGE-BREAK MECHANICS FOR THE END-OF-RUN
000500*    SUMMARY-REPORT.  CALLING PROGRAM MUST DEFINE TITLE,
000600*    HEADING-1, HEADING-2, PAGE-NUMBER AND W-PRINTED-LINES AND
000700*    MUST HAVE SUMMARY-REPORT OPEN BEFORE PERFORMING EITHER
000800*    PARAGRAPH.
000900*---------------------------------------------------------------
001000* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001100*---------------------------------------------------------------
001200 PRINT-HEADINGS.
001300
001400     ADD 1 TO PAGE-NUMBER.
001500     MOVE 0 TO W-PRINTED-LINES.
001600
001700     IF PAGE-NUMBER NOT EQUAL 1
001800         WRITE SUMMARY-PRINT-LINE FROM TITLE
001900             AFTER ADVANCING TOP-OF-FORM
002000     ELSE
002100         WRITE SUMMARY-PRINT-LINE FROM TITLE
002200             AFTER ADVANCING 1.
002300
002400     MOVE SPACES TO SUMMARY-PRINT-LINE.
002500     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.
002600     WRITE SUMMARY-PRINT-LINE FROM HEADING-1 AFTER ADVANCING 1.
002700     WRITE SUMMARY-PRINT-LINE FROM HEADING-2 AFTER ADVANCING 1.
002800     MOVE SPACES TO SUMMARY-PRINT-LINE.
002900     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 1.
003000
003100     ADD 4 TO W-PRINTED-LINES.
003200*----------------------------------------------------------------
003300
003400 FINALIZE-PAGE.
003500
003600     MOVE SPACES TO SUMMARY-PRINT-LINE.
003700     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING 2.
