000100*---------------------------------------------------------------
000200*    wspaymst.cbl
000300*---------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PL-LOOK-FOR-PAYMENT-
000500*    RECORD.CBL.  PAYMENT-MASTER IS RELATIVE - THIS TABLE IS THE
000600*    SEQUENTIAL LOOKUP LIST OF PAYMENT-ID/MERCHANT-ID/
000700*    IDEMPOTENCY-KEY VERSUS RELATIVE RECORD NUMBER THAT STANDS
000800*    IN FOR THE INDEXED (ISAM) ACCESS THIS SHOP'S BATCH MACHINE
000900*    DOES NOT HAVE.  RATE-AND-SETTLE-PAYMENTS BUILDS THIS TABLE
001000*    AS IT WRITES NEW PAYMENT-MASTER RECORDS; PROCESS-REFUND-
001100*    REQUESTS REBUILDS IT AT START OF RUN BY READING PAYMENT-
001200*    MASTER ONCE, SEQUENTIALLY.
001300*---------------------------------------------------------------
001400* 09/19/95  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0233.
001500*---------------------------------------------------------------
001600     01  WS-PAYMENT-TABLE-AREA.
001700         05  W-PAYMENT-TABLE-COUNT       PIC 9(07) COMP.
001800         05  W-PAYMENT-TABLE OCCURS 1 TO 999999 TIMES
001900                 DEPENDING ON W-PAYMENT-TABLE-COUNT
002000                 INDEXED BY PAYMENT-IDX.
002100             10  W-TBL-PAYMENT-ID        PIC X(12).
002200             10  W-TBL-PAYMENT-MERCH-ID  PIC 9(09).
002300             10  W-TBL-PAYMENT-IDEM-KEY  PIC X(20).
002400             10  W-TBL-PAYMENT-RRN       PIC 9(07) COMP.
002500
002600     77  W-LOOKUP-PAYMENT-ID              PIC X(12).
002700     77  W-LOOKUP-MERCH-ID-FOR-IDEM       PIC 9(09).
002800     77  W-LOOKUP-IDEMPOTENCY-KEY         PIC X(20).
002900
003000     77  W-FOUND-PAYMENT-RECORD           PIC X.
003100         88  FOUND-PAYMENT-RECORD             VALUE "Y".
003200
003300     77  W-MATCHED-PAYMENT-RRN            PIC 9(07) COMP.
003400
003500     77  WS-PAYMST-RRN                    PIC 9(07) COMP.
003600     77  WS-PAYMST-STATUS                 PIC X(02).
003700
003800     77  WS-PAYMST-EOF-SWITCH             PIC X.
003900         88  PAYMST-END-OF-FILE               VALUE "Y".
