000100*---------------------------------------------------------------          
000200*   rate-and-settle-payments.cob                                          
000300*---------------------------------------------------------------          
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.              rate-and-settle-payments.                       
000600 AUTHOR.                  R. T. CABRAL.                                   
000700 INSTALLATION.            FIADOPAY DATA PROCESSING CENTER.                
000800 DATE-WRITTEN.            03/02/94.                                       
000900 DATE-COMPILED.                                                           
001000 SECURITY.                THIS PROGRAM AND ITS COPYBOOKS ARE THE          
001100                          PROPERTY OF FIADOPAY.  DISCLOSURE TO            
001200                          PERSONS OUTSIDE THE DATA PROCESSING             
001300                          CENTER IS PROHIBITED.                           
001400*---------------------------------------------------------------          
001500*   JOB STEP 1 OF THE NIGHTLY FIADOPAY RUN.  FOR EACH RECORD ON           
001600*   PAYMENT-REQUEST-IN, IN INPUT SEQUENCE:                                
001700*                                                                         
001800*       1) LOOKS UP THE MERCHANT ON MERCHANT-MASTER AND REJECTS           
001900*          THE REQUEST IF THE MERCHANT IS UNKNOWN OR NOT ACTIVE.          
002000*       2) IF AN IDEMPOTENCY-KEY WAS SUPPLIED AND A PAYMENT               
002100*          ALREADY EXISTS FOR THIS MERCHANT/KEY, THE REQUEST IS           
002200*          DROPPED - NOTHING IS RE-RATED OR RE-COUNTED.                   
002300*       3) RATES THE PAYMENT (CARD INSTALLMENT INTEREST, PIX OR           
002400*          UNKNOWN-METHOD PASS-THROUGH) AND WRITES A NEW PENDING          
002500*          PAYMENT-MASTER RECORD.                                         
002600*       4) IMMEDIATELY SETTLES THE SAME PAYMENT - RUNS THE ANTI-          
002700*          FRAUD RULE TABLE AND COMBINES THE VERDICT WITH THE             
002800*          SIMULATED-APPROVAL FLAG CARRIED ON THE REQUEST                 
002900*          RECORD -                                                       
003000*          REWRITES PAYMENT-MASTER TO APPROVED OR DECLINED, AND           
003100*          WRITES THE OUTBOUND NOTIFICATION.                              
003200*                                                                         
003300*   RUNNING COUNTS AND METHOD-LEVEL TOTALS ARE KEPT ON CONTROL-           
003400*   RECORD FOR PRINT-SUMMARY-REPORT TO PICK UP AT THE END OF THE          
003500*   JOB.  THIS STEP OWNS THE CONTROL-FILE PAYMENT-ID/EVENT-ID             
003600*   SEQUENCE COUNTERS AND RESETS ALL RUN TOTALS AT START, SINCE           
003700*   IT IS ALWAYS THE FIRST STEP OF THE JOB.                               
003800*---------------------------------------------------------------          
003900*CHANGE LOG                                                               
004000*---------------------------------------------------------------          
004100*DATE      BY   REQUEST#   DESCRIPTION                                    
004200*--------  ---  ---------  ------------------------------------           
004300*03/02/94  RTC  FP-0101    ORIGINAL PROGRAM.  REPLACES THE OLD            
004400*                          VENDOR-MAINTENANCE ON-LINE PROGRAM.            
004500*09/28/94  RTC  FP-0114    ADDED MERCHANT-MASTER LOOKUP AGAINST           
004600*                          THE IN-MEMORY TABLE (SEE PL-LOOK-FOR-          
004700*                          MERCHANT-RECORD.CBL).                          
004800*09/19/95  RTC  FP-0233    ADDED THE PAYMENT-MASTER LOOKUP TABLE          
004900*                          AND THE IDEMPOTENCY-KEY DEDUP CHECK.           
005000*11/09/98  MPK  FP-0388    SETTLEMENT NOW READS PR-APPROVAL-SIM-          
005100*                          FLAG OFF THE REQUEST RECORD INSTEAD OFFP0388   
005200*                          ASKING THE (RETIRED) AUTHORIZER       FP0388   
005300*                          NETWORK FOR AN APPROVAL DRAW.  SPLIT  FP0388   
005400*                          CR-DECLINED-COUNT INTO FRAUD/FAILURE  FP0388   
005500*                          SUB-COUNTS.                           FP0388   
005600*01/14/99  MPK  FP-0392    Y2K REMEDIATION - CONTROL-RECORD      FP0392   
005700*                          CARRIES NO DATE FIELDS; W-RUN-DATE-   FP0392   
005800*                          TODAY BELOW IS CONSOLE DISPLAY ONLY   FP0392   
005900*                          AND IS ALREADY CCYY.  NO CHANGE       FP0392   
006000*                          REQUIRED TO STORED DATA.              FP0392   
006100*02/09/01  JLP  FP-0266    NO CHANGE TO THIS PROGRAM - LISTED             
006200*                          HERE FOR CROSS-REFERENCE WITH THE              
006300*                          FP-0266 DRIVER CHANGE (UPSI-0 RESTART          
006400*                          SWITCH).                                       
006500*---------------------------------------------------------------          
006600                                                                          
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SPECIAL-NAMES.                                                           
007000     CLASS UPPER-CASE-CLASS IS "A" THRU "Z".                              
007100                                                                          
007200 INPUT-OUTPUT SECTION.                                                    
007300     FILE-CONTROL.                                                        
007400                                                                          
007500         COPY "SLPAYRQ.CBL".                                              
007600         COPY "SLMERCH.CBL".                                              
007700         COPY "SLPAYMST.CBL".                                             
007800         COPY "SLNOTIFY.CBL".                                             
007900         COPY "SLREJEC.CBL".                                              
008000         COPY "SLCTRL.CBL".                                               
008100                                                                          
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400                                                                          
008500     COPY "FDPAYRQ.CBL".                                                  
008600     COPY "FDMERCH.CBL".                                                  
008700     COPY "FDPAYMST.CBL".                                                 
008800     COPY "FDNOTIFY.CBL".                                                 
008900     COPY "FDREJEC.CBL".                                                  
009000     COPY "FDCTRL.CBL".                                                   
009100                                                                          
009200 WORKING-STORAGE SECTION.                                                 
009300                                                                          
009400     COPY "wsmerch.cbl".                                                  
009500     COPY "wspaymst.cbl".                                                 
009600     COPY "wsrate.cbl".                                                   
009700     COPY "wsfraud.cbl".                                                  
009800     COPY "wsctrlno.cbl".                                                 
009900     COPY "wsnotify.cbl".                                                 
010000                                                                          
010100*---------------------------------------------------------------          
010200*   FILE-STATUS BYTES - ONE PER FILE, CHECKED ONLY ON DISPLAY-            
010300*   AND-CONTINUE ERRORS BELOW SINCE THIS IS AN UNATTENDED BATCH           
010400*   STEP.                                                                 
010500*---------------------------------------------------------------          
010600 77  WS-PAYRQ-STATUS                 PIC X(02).                           
010700     88  PAYRQ-STATUS-OK                 VALUE "00".                      
010800 77  WS-MERCH-STATUS                 PIC X(02).                           
010900     88  MERCH-STATUS-OK                 VALUE "00".                      
011000 77  WS-NOTIFY-STATUS                PIC X(02).                           
011100     88  NOTIFY-STATUS-OK                VALUE "00".                      
011200 77  WS-REJEC-STATUS                 PIC X(02).                           
011300     88  REJEC-STATUS-OK                 VALUE "00".                      
011400 77  WS-CTRL-STATUS                  PIC X(02).                           
011500     88  CTRL-STATUS-OK                  VALUE "00".                      
011600 77  WS-CTRL-RRN                     PIC 9(07) COMP VALUE 1.              
011700                                                                          
011800 77  WS-PAYRQ-EOF-SWITCH             PIC X VALUE "N".                     
011900     88  PAYRQ-END-OF-FILE               VALUE "Y".                       
012000                                                                          
012100 77  W-NEXT-PAYMST-RRN               PIC 9(07) COMP VALUE ZERO.           
012200                                                                          
012300*---------------------------------------------------------------          
012400*   REJECTS-REPORT DETAIL LINE.  ONE PER MERCHANT-NOT-FOUND OR            
012500*   INACTIVE-MERCHANT REJECTION.  RJ-KEY HOLDS THE MERCHANT-ID            
012600*   THROUGH ITS ALPHANUMERIC REDEFINITION SO IT PRINTS INSTEAD OF         
012700*   MOVING A NUMERIC FIELD OVER AN ALPHANUMERIC ONE.                      
012800*---------------------------------------------------------------          
012900 01  REJECT-LINE.                                                         
013000     05  RJ-SOURCE                   PIC X(10).                           
013100     05  FILLER                      PIC X(02) VALUE SPACES.              
013200     05  RJ-KEY                      PIC X(20).                           
013300     05  FILLER                      PIC X(02) VALUE SPACES.              
013400     05  RJ-REASON                   PIC X(24).                           
013500     05  FILLER                      PIC X(74) VALUE SPACES.              
013600                                                                          
013700 01  W-REJECT-KEY-NUMERIC            PIC 9(09).                           
013800 01  W-REJECT-KEY-ALPHA REDEFINES W-REJECT-KEY-NUMERIC                    
013900                                     PIC X(09).                           
014000                                                                          
014100 01  W-RUN-DATE-TODAY.                                                    
014200     05  W-RUN-DATE-CCYYMMDD         PIC 9(08) VALUE ZEROS.               
014300     05  FILLER                      PIC X(04) VALUE SPACES.              
014400                                                                          
014500 01  FILLER REDEFINES W-RUN-DATE-TODAY.                                   
014600     05  W-RUN-DATE-CC               PIC 9(02).                           
014700     05  W-RUN-DATE-YY               PIC 9(02).                           
014800     05  W-RUN-DATE-MM               PIC 9(02).                           
014900     05  W-RUN-DATE-DD               PIC 9(02).                           
015000     05  FILLER                      PIC X(04).                           
015100                                                                          
015200*---------------------------------------------------------------          
015300*   SYSTEM DATE COMES BACK YYMMDD (TWO-DIGIT YEAR); THIS SHOP             
015400*   WINDOWS THE CENTURY RATHER THAN TRUST THE OPERATING SYSTEM            
015500*   TO SUPPLY ONE.  REQUEST #FP-0392 (Y2K REVIEW).                        
015600*---------------------------------------------------------------          
015700 01  W-TODAY-YYMMDD.                                                      
015800     05  W-TODAY-YY                  PIC 9(02).                           
015900     05  W-TODAY-MM                  PIC 9(02).                           
016000     05  W-TODAY-DD                  PIC 9(02).                           
016100     05  FILLER                      PIC X(02) VALUE SPACES.              
016200                                                                          
016300*---------------------------------------------------------------          
016400*   CR-RATED-COUNT AND CR-REJECTED-COUNT ARE COMP ON CONTROL-             
016500*   RECORD.  THIS EDITED VIEW IS FOR THE END-OF-STEP CONSOLE              
016600*   DISPLAY ONLY.                                                         
016700*---------------------------------------------------------------          
016800 01  W-CONSOLE-RATED-COUNT           PIC 9(07).                           
016900 01  W-CONSOLE-RATED-COUNT-ED REDEFINES                                   
017000         W-CONSOLE-RATED-COUNT       PIC ZZZZZZ9.                         
017100                                                                          
017200*---------------------------------------------------------------          
017300 PROCEDURE DIVISION.                                                      
017400                                                                          
017500*    PARAGRAPHS IN THIS PROGRAM -                                         
017600*       0100-MAIN-CONTROL              OVERALL SEQUENCING                 
017700*       0200-INITIALIZE-RUN         OPENS FILES, RESETS TOTALS            
017800*       0210-CREATE-CONTROL-RECORD  FIRST-EVER RUN ONLY                   
017900*       0220-RESET-RUN-TOTALS       ZEROES CONTROL-REC COUNTS             
018000*       0230-READ-NEXT-PAYRQ        PRIMING/NEXT READ OF INPUT            
018100*       0300-PROCESS-ONE-REQUEST    MERCHANT CHECK, DEDUP                 
018200*       0330-RATE-AND-WRITE-PAYMENT RATES, WRITES PAYMENT-MASTER          
018300*       0335-ADD-METHOD-TOTALS      CONTROL-REC METHOD-LEVEL SUMS         
018400*       0340-SETTLE-PAYMENT         FRAUD CHECK, APPROVE/DECLINE          
018500*       0399-WRITE-REJECT-LINE      COMMON REJECTS-REPORT WRITER          
018600*       0900-FINALIZE-RUN           CONTROL-FILE REWRITE, CLOSES          
018700 0100-MAIN-CONTROL.                                                       
018800                                                                          
018900*    RATING AND SETTLEMENT HAPPEN IN THE SAME PASS OVER PAYMENT-          
019000*    REQUEST-IN - THERE IS NO SEPARATE SETTLEMENT STEP OR RUN.            
019100     PERFORM 0200-INITIALIZE-RUN THRU 0200-EXIT.                          
019200     PERFORM 0300-PROCESS-ONE-REQUEST THRU 0300-EXIT                      
019300         UNTIL PAYRQ-END-OF-FILE.                                         
019400*    FINALIZE-RUN REWRITES CONTROL-RECORD WITH THIS RUN'S UPDATED         
019500*    SEQUENCE COUNTERS AND METHOD TOTALS, THEN CLOSES EVERY FILE.         
019600     PERFORM 0900-FINALIZE-RUN THRU 0900-EXIT.                            
019700                                                                          
019800*    THIS STEP ALWAYS RETURNS ZERO - A REJECTED OR DECLINED               
019900*    PAYMENT IS A NORMAL, EXPECTED OUTCOME, NOT A PROGRAM FAILURE.        
020000     MOVE 0 TO RETURN-CODE.                                               
020100     EXIT PROGRAM.                                                        
020200     STOP RUN.                                                            
020300 0100-EXIT.                                                               
020400     EXIT.                                                                
020500                                                                          
020600*---------------------------------------------------------------          
020700 0200-INITIALIZE-RUN.                                                     
020800                                                                          
020900*    SYSTEM DATE IS USED FOR THE STARTING CONSOLE MESSAGE ONLY -          
021000*    NO DATE FIELD IS CARRIED ON PAYMENT-MASTER OR CONTROL-RECORD.        
021100     ACCEPT W-TODAY-YYMMDD FROM DATE.                                     
021200     IF W-TODAY-YY LESS THAN 50                                           
021300         MOVE 20 TO W-RUN-DATE-CC                                         
021400     ELSE                                                                 
021500         MOVE 19 TO W-RUN-DATE-CC                                         
021600     END-IF.                                                              
021700     MOVE W-TODAY-YY TO W-RUN-DATE-YY.                                    
021800     MOVE W-TODAY-MM TO W-RUN-DATE-MM.                                    
021900     MOVE W-TODAY-DD TO W-RUN-DATE-DD.                                    
022000     DISPLAY "RATE-AND-SETTLE-PAYMENTS STARTING - "                       
022100              W-RUN-DATE-TODAY.                                           
022200                                                                          
022300*    PAYMENT-MASTER AND CONTROL-FILE ARE OPENED I-O BECAUSE THIS          
022400*    STEP BOTH WRITES NEW PAYMENT-MASTER RECORDS AND REWRITES THEM        
022500*    MOMENTS LATER TO SETTLE THEM, AND BECAUSE CONTROL-RECORD IS          
022600*    READ AT THE TOP OF THE RUN AND REWRITTEN AT THE BOTTOM.              
022700     OPEN INPUT  PAYMENT-REQUEST-IN.                                      
022800     OPEN INPUT  MERCHANT-MASTER-IN.                                      
022900     OPEN I-O    PAYMENT-MASTER.                                          
023000     OPEN OUTPUT NOTIFICATION-OUT.                                        
023100     OPEN OUTPUT REJECTS-REPORT.                                          
023200     OPEN I-O    CONTROL-FILE.                                            
023300                                                                          
023400*    CONTROL-FILE HOLDS EXACTLY ONE RECORD, RRN 1.  IF IT IS NOT          
023500*    THERE YET THIS IS THE VERY FIRST RUN OF THE SYSTEM - CREATE          
023600*    IT RATHER THAN ABEND.                                                
023700     MOVE 1 TO WS-CTRL-RRN.                                               
023800     READ CONTROL-FILE                                                    
023900         INVALID KEY                                                      
024000             PERFORM 0210-CREATE-CONTROL-RECORD THRU 0210-EXIT.           
024100                                                                          
024200*    THIS STEP IS ALWAYS FIRST IN THE JOB, SO IT OWNS RESETTING           
024300*    EVERY RUN-LEVEL COUNT ON CONTROL-RECORD TO ZERO FOR TODAY.           
024400     PERFORM 0220-RESET-RUN-TOTALS THRU 0220-EXIT.                        
024500*    THE MERCHANT AND PAYMENT LOOKUP TABLES ARE BUILT FRESH EVERY         
024600*    RUN - NEITHER PERSISTS FROM ONE EXECUTION TO THE NEXT.               
024700     MOVE 0 TO W-PAYMENT-TABLE-COUNT.                                     
024800     PERFORM LOAD-MERCHANT-TABLE.                                         
024900     MOVE "N" TO WS-PAYRQ-EOF-SWITCH.                                     
025000*    PRIME THE READ HERE SO 0100-MAIN-CONTROL'S PERFORM UNTIL             
025100*    CAN TEST PAYRQ-END-OF-FILE BEFORE PROCESSING THE FIRST               
025200*    RECORD - THE SAME PRIMING-READ PATTERN USED THROUGHOUT.              
025300     PERFORM 0230-READ-NEXT-PAYRQ THRU 0230-EXIT.                         
025400 0200-EXIT.                                                               
025500     EXIT.                                                                
025600                                                                          
025700*---------------------------------------------------------------          
025800 0210-CREATE-CONTROL-RECORD.                                              
025900*    FIRST RUN EVER - THE CONTROL-FILE HAS NO RECORD 1 YET.               
026000                                                                          
026100*    THE FIRST GENERATED PAYMENT-ID AND EVENT-ID SEQUENCE VALUES          
026200*    COME FROM WHATEVER INITIAL VALUE IS CODED ON wsctrlno.cbl -          
026300*    INITIALIZE ALONE DOES NOT ASSIGN A STARTING NUMBER.                  
026400     INITIALIZE CONTROL-RECORD.                                           
026500     MOVE 1 TO WS-CTRL-RRN.                                               
026600     WRITE CONTROL-RECORD                                                 
026700         INVALID KEY                                                      
026800             DISPLAY "ERROR CREATING CONTROL-RECORD - RRN 1".             
026900 0210-EXIT.                                                               
027000     EXIT.                                                                
027100                                                                          
027200*---------------------------------------------------------------          
027300 0220-RESET-RUN-TOTALS.                                                   
027400*    PAYMENT-ID/EVENT-ID SEQUENCE COUNTERS CARRY FORWARD RUN TO           
027500*    RUN; EVERYTHING ELSE ON CONTROL-RECORD IS THIS RUN ONLY.             
027600                                                                          
027700     MOVE ZERO TO CR-RATED-COUNT.                                         
027800     MOVE ZERO TO CR-REJECTED-COUNT.                                      
027900     MOVE ZERO TO CR-APPROVED-COUNT.                                      
028000     MOVE ZERO TO CR-DECLINED-COUNT.                                      
028100     MOVE ZERO TO CR-DECLINED-FRAUD-COUNT.                                
028200     MOVE ZERO TO CR-DECLINED-FAILURE-COUNT.                              
028300     MOVE ZERO TO CR-REFUND-COUNT.                                        
028400                                                                          
028500     MOVE "CARD "  TO CR-METHOD-CODE (1).                                 
028600     MOVE "PIX  "  TO CR-METHOD-CODE (2).                                 
028700     MOVE "OTHER"  TO CR-METHOD-CODE (3).                                 
028800     MOVE ZERO TO CR-METHOD-COUNT (1)                                     
028900                  CR-METHOD-COUNT (2)                                     
029000                  CR-METHOD-COUNT (3).                                    
029100     MOVE ZERO TO CR-METHOD-SUM-AMOUNT (1)                                
029200                  CR-METHOD-SUM-AMOUNT (2)                                
029300                  CR-METHOD-SUM-AMOUNT (3).                               
029400     MOVE ZERO TO CR-METHOD-SUM-TOTAL (1)                                 
029500                  CR-METHOD-SUM-TOTAL (2)                                 
029600                  CR-METHOD-SUM-TOTAL (3).                                
029700 0220-EXIT.                                                               
029800     EXIT.                                                                
029900                                                                          
030000*---------------------------------------------------------------          
030100 0230-READ-NEXT-PAYRQ.                                                    
030200                                                                          
030300     READ PAYMENT-REQUEST-IN                                              
030400         AT END                                                           
030500             MOVE "Y" TO WS-PAYRQ-EOF-SWITCH.                             
030600 0230-EXIT.                                                               
030700     EXIT.                                                                
030800                                                                          
030900*    STRAIGHT SEQUENTIAL READ - PAYMENT-REQUEST-IN CARRIES NO             
031000*    SORT KEY AND IS PROCESSED IN THE ORDER RECEIVED.                     
031100*---------------------------------------------------------------          
031200*   ONE PAYMENT-REQUEST-IN RECORD, RATING THROUGH SETTLEMENT.             
031300*---------------------------------------------------------------          
031400 0300-PROCESS-ONE-REQUEST.                                                
031500                                                                          
031600     MOVE PR-MERCHANT-ID TO W-LOOKUP-MERCHANT-ID.                         
031700     PERFORM LOOK-FOR-MERCHANT-RECORD.                                    
031800                                                                          
031900*    BUSINESS RULE: A PAYMENT REQUEST FOR A MERCHANT NOT ON               
032000*    MERCHANT-MASTER, OR ONE ON FILE BUT NOT ACTIVE, IS REJECTED          
032100*    OUTRIGHT - NEITHER RATED NOR WRITTEN TO PAYMENT-MASTER.              
032200     IF NOT FOUND-MERCHANT-RECORD                                         
032300         MOVE "REQUEST"            TO RJ-SOURCE                           
032400         MOVE PR-MERCHANT-ID       TO W-REJECT-KEY-NUMERIC                
032500         MOVE W-REJECT-KEY-ALPHA   TO RJ-KEY                              
032600         MOVE "MERCHANT-NOT-FOUND" TO RJ-REASON                           
032700         PERFORM 0399-WRITE-REJECT-LINE THRU 0399-EXIT                    
032800         GO TO 0300-NEXT-RECORD.                                          
032900                                                                          
033000     IF NOT W-MATCHED-MERCHANT-ACTIVE                                     
033100         MOVE "REQUEST"            TO RJ-SOURCE                           
033200         MOVE PR-MERCHANT-ID       TO W-REJECT-KEY-NUMERIC                
033300         MOVE W-REJECT-KEY-ALPHA   TO RJ-KEY                              
033400         MOVE "INACTIVE-MERCHANT"  TO RJ-REASON                           
033500         PERFORM 0399-WRITE-REJECT-LINE THRU 0399-EXIT                    
033600         GO TO 0300-NEXT-RECORD.                                          
033700                                                                          
033800*    BUSINESS RULE: IDEMPOTENCY.  A BLANK IDEMPOTENCY-KEY MEANS           
033900*    THE MERCHANT DID NOT ASK FOR DEDUPLICATION AND EVERY REQUEST         
034000*    IS RATED.  A NON-BLANK KEY ALREADY SEEN FOR THIS MERCHANT            
034100*    MEANS A RETRY OF AN EARLIER CALL - THE ORIGINAL PAYMENT              
034200*    STANDS UNCHANGED AND NO NEW ONE IS CREATED (REQ #FP-0233).           
034300     IF PR-IDEMPOTENCY-KEY NOT EQUAL SPACES                               
034400         MOVE PR-MERCHANT-ID      TO W-LOOKUP-MERCH-ID-FOR-IDEM           
034500         MOVE PR-IDEMPOTENCY-KEY  TO W-LOOKUP-IDEMPOTENCY-KEY             
034600         PERFORM LOOK-FOR-PAYMENT-BY-IDEMPOTENCY                          
034700         IF FOUND-PAYMENT-RECORD                                          
034800*           SAME (MERCHANT-ID, IDEMPOTENCY-KEY) SEEN BEFORE -             
034900*           THE EXISTING PAYMENT STANDS.  NO RE-RATING.                   
035000             GO TO 0300-NEXT-RECORD.                                      
035100                                                                          
035200*    MERCHANT IS ACTIVE AND THIS IS NOT A DUPLICATE REQUEST -             
035300*    RATE IT AND SETTLE IT.                                               
035400     PERFORM 0330-RATE-AND-WRITE-PAYMENT THRU 0330-EXIT.                  
035500     PERFORM 0340-SETTLE-PAYMENT THRU 0340-EXIT.                          
035600                                                                          
035700 0300-NEXT-RECORD.                                                        
035800     PERFORM 0230-READ-NEXT-PAYRQ THRU 0230-EXIT.                         
035900 0300-EXIT.                                                               
036000     EXIT.                                                                
036100                                                                          
036200*---------------------------------------------------------------          
036300 0330-RATE-AND-WRITE-PAYMENT.                                             
036400                                                                          
036500*    BUSINESS RULE: A ZERO OR MISSING INSTALLMENT COUNT DEFAULTS          
036600*    TO A SINGLE INSTALLMENT RATHER THAN BEING REJECTED.                  
036700     IF PR-INSTALLMENTS EQUAL ZERO                                        
036800         MOVE 1 TO PR-INSTALLMENTS.                                       
036900                                                                          
037000*    PAYMENT METHOD ARRIVES IN WHATEVER CASE THE MERCHANT'S               
037100*    INTEGRATION SENT IT - UPPERCASE IT BEFORE COMPARING SO               
037200*    "card" AND "CARD" RATE IDENTICALLY.                                  
037300     INSPECT PR-METHOD CONVERTING                                         
037400         "abcdefghijklmnopqrstuvwxyz"                                     
037500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
037600                                                                          
037700     MOVE PR-METHOD       TO W-RATE-METHOD.                               
037800     MOVE PR-AMOUNT       TO W-RATE-AMOUNT.                               
037900     MOVE PR-INSTALLMENTS TO W-RATE-INSTALLMENTS.                         
038000*    RATE-PAYMENT-BY-METHOD SETS W-RATE-MONTHLY-RATE AND                  
038100*    W-RATE-TOTAL-WITH-INTEREST FOR CARD/PIX/ANYTHING ELSE - SEE          
038200*    PL-RATE-PAYMENT-METHOD.CBL, COPIED IN AT THE BOTTOM OF THIS          
038300*    PROGRAM AND ALSO EXERCISED STANDALONE BY tests.cbl.                  
038400     PERFORM RATE-PAYMENT-BY-METHOD.                                      
038500     PERFORM GET-NEXT-PAYMENT-NUMBER.                                     
038600                                                                          
038700     MOVE SPACES               TO PAYMENT-MASTER-RECORD.                  
038800     MOVE W-NEXT-GENERATED-ID  TO PM-PAYMENT-ID.                          
038900     MOVE PR-MERCHANT-ID       TO PM-MERCHANT-ID.                         
039000     MOVE PR-METHOD            TO PM-METHOD.                              
039100     MOVE PR-AMOUNT            TO PM-AMOUNT.                              
039200     MOVE PR-INSTALLMENTS      TO PM-INSTALLMENTS.                        
039300     MOVE W-RATE-MONTHLY-RATE       TO PM-MONTHLY-INTEREST-RATE.          
039400     MOVE W-RATE-TOTAL-WITH-INTEREST TO PM-TOTAL-WITH-INTEREST.           
039500     MOVE "PENDING"            TO PM-STATUS.                              
039600     MOVE PR-IDEMPOTENCY-KEY   TO PM-IDEMPOTENCY-KEY.                     
039700     MOVE PR-CURRENCY          TO PM-CURRENCY.                            
039800                                                                          
039900*    PAYMENT-MASTER IS LOADED FRESH FROM WHATEVER RRN THE                 
040000*    PRECEDING RUN LEFT OFF - W-NEXT-PAYMST-RRN STARTS AT ZERO            
040100*    EACH RUN AND ONLY EVER GROWS WITHIN IT.                              
040200     ADD 1 TO W-NEXT-PAYMST-RRN.                                          
040300     MOVE W-NEXT-PAYMST-RRN TO WS-PAYMST-RRN.                             
040400     WRITE PAYMENT-MASTER-RECORD                                          
040500         INVALID KEY                                                      
040600             DISPLAY "ERROR WRITING PAYMENT-MASTER "                      
040700                     PM-PAYMENT-ID.                                       
040800                                                                          
040900*    ADD THIS NEW PAYMENT TO THE SAME IN-MEMORY TABLE                     
041000*    PROCESS-REFUND-REQUESTS WILL LOAD FROM PAYMENT-MASTER LATER          
041100*    IN THE JOB - NOT SHARED ACROSS PROGRAMS, JUST BUILT THE SAME         
041200*    WAY IN BOTH.                                                         
041300     PERFORM ADD-PAYMENT-TO-TABLE.                                        
041400     ADD 1 TO CR-RATED-COUNT.                                             
041500     PERFORM 0335-ADD-METHOD-TOTALS THRU 0335-EXIT.                       
041600 0330-EXIT.                                                               
041700     EXIT.                                                                
041800                                                                          
041900*---------------------------------------------------------------          
042000 0335-ADD-METHOD-TOTALS.                                                  
042100                                                                          
042200*    CR-METHOD-IDX PICKS UP THE SAME 1/2/3 (CARD/PIX/OTHER)               
042300*    NUMBERING AS THE OCCURS TABLE ON CONTROL-RECORD.                     
042400     EVALUATE PR-METHOD                                                   
042500         WHEN "CARD"                                                      
042600             SET CR-METHOD-IDX TO 1                                       
042700         WHEN "PIX"                                                       
042800             SET CR-METHOD-IDX TO 2                                       
042900         WHEN OTHER                                                       
043000             SET CR-METHOD-IDX TO 3                                       
043100     END-EVALUATE.                                                        
043200                                                                          
043300*    METHOD-LEVEL COUNT, AMOUNT AND TOTAL-WITH-INTEREST ARE ALL           
043400*    TALLIED HERE SO PRINT-SUMMARY-REPORT CAN BREAK ON METHOD             
043500*    WITHOUT RE-READING PAYMENT-MASTER ITSELF.                            
043600     ADD 1 TO CR-METHOD-COUNT (CR-METHOD-IDX).                            
043700     ADD PR-AMOUNT TO CR-METHOD-SUM-AMOUNT (CR-METHOD-IDX).               
043800     ADD W-RATE-TOTAL-WITH-INTEREST                                       
043900         TO CR-METHOD-SUM-TOTAL (CR-METHOD-IDX).                          
044000 0335-EXIT.                                                               
044100     EXIT.                                                                
044200                                                                          
044300*---------------------------------------------------------------          
044400*   SETTLEMENT - RUNS RIGHT BEHIND THE RATING STEP ABOVE, IN THE          
044500*   SAME PASS.  W-MATCHED-WEBHOOK-URL/W-MATCHED-MERCHANT-STATUS           
044600*   ARE STILL THOSE OF THE MERCHANT LOOKED UP FOR THIS RECORD.            
044700*---------------------------------------------------------------          
044800 0340-SETTLE-PAYMENT.                                                     
044900                                                                          
045000*    SETTLEMENT RUNS THE FRAUD CHECK AGAINST THE AMOUNT JUST              
045100*    WRITTEN TO PAYMENT-MASTER, NOT THE ORIGINAL REQUEST RECORD -         
045200*    THE TWO ARE THE SAME AMOUNT, BUT PM-AMOUNT IS THE SYSTEM-OF-         
045300*    RECORD VALUE.                                                        
045400     MOVE PM-AMOUNT TO W-FRAUD-CHECK-AMOUNT.                              
045500     PERFORM EVALUATE-FRAUD-RULES.                                        
045600                                                                          
045700*    BUSINESS RULE: FRAUD OVERRIDES THE SIMULATED-APPROVAL FLAG.          
045800*    A PAYMENT THE ANTI-FRAUD TABLE FLAGS IS DECLINED REGARDLESS          
045900*    OF WHAT PR-APPROVAL-SIM-FLAG SAYS.                                   
046000     IF PAYMENT-IS-FRAUDULENT                                             
046100         MOVE "DECLINED" TO PM-STATUS                                     
046200         ADD 1 TO CR-DECLINED-FRAUD-COUNT                                 
046300         ADD 1 TO CR-DECLINED-COUNT                                       
046400     ELSE                                                                 
046500*    NOT FRAUDULENT - FALL BACK TO THE SIMULATED-APPROVAL FLAG            
046600*    CARRIED ON THE ORIGINAL REQUEST (REQUEST #FP-0388; THE OLD           
046700*    AUTHORIZER NETWORK CALL THIS REPLACED IS RETIRED).                   
046800         IF PR-SIMULATED-NOT-APPROVED                                     
046900             MOVE "DECLINED" TO PM-STATUS                                 
047000             ADD 1 TO CR-DECLINED-FAILURE-COUNT                           
047100             ADD 1 TO CR-DECLINED-COUNT                                   
047200         ELSE                                                             
047300             MOVE "APPROVED" TO PM-STATUS                                 
047400             ADD 1 TO CR-APPROVED-COUNT.                                  
047500                                                                          
047600*    REWRITE BY THE SAME RRN 0330-RATE-AND-WRITE-PAYMENT JUST             
047700*    WROTE - NO RE-KEY LOOKUP IS NEEDED FOR THE SETTLEMENT STEP.          
047800     REWRITE PAYMENT-MASTER-RECORD                                        
047900         INVALID KEY                                                      
048000             DISPLAY "ERROR REWRITING PAYMENT-MASTER "                    
048100                     PM-PAYMENT-ID.                                       
048200                                                                          
048300*    ONE NOTIFICATION-RECORD IS WRITTEN PER PAYMENT, WHETHER              
048400*    APPROVED OR DECLINED - THE MERCHANT'S WEBHOOK DECIDES WHAT           
048500*    TO DO WITH EACH STATUS.                                              
048600     MOVE PM-PAYMENT-ID         TO W-NOTIFY-PAYMENT-ID.                   
048700     MOVE PM-STATUS             TO W-NOTIFY-STATUS.                       
048800     MOVE W-MATCHED-WEBHOOK-URL TO W-NOTIFY-TARGET-URL.                   
048900     PERFORM BUILD-AND-WRITE-NOTIFICATION.                                
049000 0340-EXIT.                                                               
049100     EXIT.                                                                
049200                                                                          
049300*---------------------------------------------------------------          
049400 0399-WRITE-REJECT-LINE.                                                  
049500                                                                          
049600     MOVE REJECT-LINE TO REJECTS-PRINT-LINE.                              
049700     WRITE REJECTS-PRINT-LINE.                                            
049800     ADD 1 TO CR-REJECTED-COUNT.                                          
049900 0399-EXIT.                                                               
050000     EXIT.                                                                
050100                                                                          
050200*    SHARED BY BOTH REJECT PATHS IN 0300-PROCESS-ONE-REQUEST SO           
050300*    THE REJECTS-REPORT LINE FORMAT NEVER DRIFTS BETWEEN THEM.            
050400*---------------------------------------------------------------          
050500 0900-FINALIZE-RUN.                                                       
050600                                                                          
050700*    CONTROL-RECORD IS REWRITTEN ONCE HERE, AT THE END OF THE             
050800*    RUN, WITH THE FINAL SEQUENCE COUNTERS AND METHOD TOTALS -            
050900*    NOT AFTER EVERY PAYMENT.                                             
051000     MOVE 1 TO WS-CTRL-RRN.                                               
051100     REWRITE CONTROL-RECORD                                               
051200         INVALID KEY                                                      
051300             DISPLAY "ERROR REWRITING CONTROL-RECORD - RRN 1".            
051400                                                                          
051500*    CLOSE EVERY FILE THIS STEP OPENED, IN THE SAME ORDER THEY            
051600*    WERE OPENED IN 0200-INITIALIZE-RUN.                                  
051700     CLOSE PAYMENT-REQUEST-IN.                                            
051800     CLOSE MERCHANT-MASTER-IN.                                            
051900     CLOSE PAYMENT-MASTER.                                                
052000     CLOSE NOTIFICATION-OUT.                                              
052100     CLOSE REJECTS-REPORT.                                                
052200     CLOSE CONTROL-FILE.                                                  
052300                                                                          
052400*    FINAL CONSOLE LINE FOR THE OPERATOR - THE REAL AUDIT TRAIL           
052500*    IS SUMMARY-REPORT, PRINTED BY STEP 3.                                
052600     MOVE CR-RATED-COUNT TO W-CONSOLE-RATED-COUNT.                        
052700     DISPLAY "RATE-AND-SETTLE-PAYMENTS COMPLETE - "                       
052800              W-CONSOLE-RATED-COUNT-ED " RATED, "                         
052900              CR-REJECTED-COUNT " REJECTED."                              
053000 0900-EXIT.                                                               
053100     EXIT.                                                                
053200                                                                          
053300*---------------------------------------------------------------          
053400 COPY "PL-LOOK-FOR-MERCHANT-RECORD.CBL".                                  
053500 COPY "PL-LOOK-FOR-PAYMENT-RECORD.CBL".                                   
053600 COPY "PL-RATE-PAYMENT-METHOD.CBL".                                       
053700 COPY "PL-EVALUATE-FRAUD-RULES.CBL".                                      
053800 COPY "PL-NEXT-CONTROL-NUMBER.CBL".                                       
053900 COPY "PL-BUILD-NOTIFICATION.CBL".                                        
054000*---------------------------------------------------------------          
