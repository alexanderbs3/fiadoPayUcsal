000100*---------------------------------------------------------------
000200*    PL-EVALUATE-FRAUD-RULES.CBL
000300*---------------------------------------------------------------
000400*    THE ANTI-FRAUD RULE TABLE, RESTATED AS ROWS INSTEAD OF ONE
000500*    PARAGRAPH PER RULE SO A NEW RULE IS A NEW VALUE CLAUSE, NOT
000600*    NEW CODE.  ONLY ONE RULE RUNS TODAY (HIGH-AMOUNT); ADD MORE
000700*    BY EXTENDING W-FRAUD-RULE-VALUES AND BUMPING THE OCCURS.
000800*    CALLING PROGRAM SETS W-FRAUD-CHECK-AMOUNT AND PERFORMS
000900*    EVALUATE-FRAUD-RULES; W-PAYMENT-IS-FRAUDULENT (88) COMES
001000*    BACK SET IF ANY RULE FIRED.
001100*---------------------------------------------------------------
001200* 03/02/94  RTC  ORIGINAL COPYBOOK.  ONE HARD-CODED CHECK FOR
001300*                AMOUNTS OVER 5,000.00.  REQUEST #FP-0101.
001400*---------------------------------------------------------------
001500 EVALUATE-FRAUD-RULES.
001600
001700     MOVE "N" TO W-FRAUD-DETECTED-SWITCH.
001800
001900     SET FRAUD-RULE-IDX TO 1.
002000     PERFORM TEST-ONE-FRAUD-RULE
002100         VARYING FRAUD-RULE-IDX FROM 1 BY 1
002200             UNTIL FRAUD-RULE-IDX > W-FRAUD-RULE-COUNT
002300                OR PAYMENT-IS-FRAUDULENT.
002400*----------------------------------------------------------------
002500
002600 TEST-ONE-FRAUD-RULE.
002700
002800     IF W-FRAUD-RULE-NAME (FRAUD-RULE-IDX) EQUAL "HIGH-AMOUNT"
002900         IF W-FRAUD-CHECK-AMOUNT >
003000                        W-FRAUD-RULE-THRESHOLD (FRAUD-RULE-IDX)
003100             MOVE "Y" TO W-FRAUD-DETECTED-SWITCH.
