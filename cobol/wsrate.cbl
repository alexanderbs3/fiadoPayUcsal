000100*---------------------------------------------------------------
000200*    wsrate.cbl
000300*---------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PL-RATE-PAYMENT-METHOD.CBL.
000500*---------------------------------------------------------------
000600*    Variables to be set by main-program before the call:
000700*       W-RATE-METHOD
000800*       W-RATE-AMOUNT
000900*       W-RATE-INSTALLMENTS
001000*
001100*    Variables returned to main-program:
001200*       W-RATE-MONTHLY-RATE
001300*       W-RATE-TOTAL-WITH-INTEREST
001400*---------------------------------------------------------------
001500* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
001600*---------------------------------------------------------------
001700     77  W-RATE-METHOD                    PIC X(10).
001800     77  W-RATE-AMOUNT                    PIC S9(9)V99.
001900     77  W-RATE-INSTALLMENTS               PIC 9(02).
002000     77  W-RATE-MONTHLY-RATE               PIC S9(3)V9(4).
002100     77  W-RATE-TOTAL-WITH-INTEREST        PIC S9(9)V99.
002200     77  W-RATE-FACTOR                     PIC S9(3)V9(9).
