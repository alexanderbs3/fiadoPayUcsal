000100*---------------------------------------------------------------
000200*    PL-RATE-PAYMENT-METHOD.CBL
000300*---------------------------------------------------------------
000400*    THE METHOD-DISPATCH TABLE AND ITS RATING RULES.  THIS IS
000500*    THE COBOL RESTATEMENT OF THE HANDLER REGISTRY - EACH ROW
000600*    OF W-METHOD-DISPATCH-TABLE NAMES A METHOD CODE AND THE
000700*    PARAGRAPH THAT RATES IT.  CALLING PROGRAM SETS
000800*    W-RATE-METHOD/W-RATE-AMOUNT/W-RATE-INSTALLMENTS AND
000900*    PERFORMS RATE-PAYMENT-BY-METHOD; THIS COPYBOOK RETURNS
001000*    W-RATE-MONTHLY-RATE AND W-RATE-TOTAL-WITH-INTEREST.
001100*---------------------------------------------------------------
001200* 03/02/94  RTC  ORIGINAL COPYBOOK - CARD/PIX DISPATCH AND THE
001300*                COMPOUND-INTEREST CALCULATION.  REQUEST #FP-0101.
001400*---------------------------------------------------------------
001500 RATE-PAYMENT-BY-METHOD.
001600
001700     MOVE 0 TO W-RATE-MONTHLY-RATE.
001800     MOVE W-RATE-AMOUNT TO W-RATE-TOTAL-WITH-INTEREST.
001900
002000     IF W-RATE-METHOD EQUAL "CARD"
002100         PERFORM RATE-CARD-PAYMENT
002200     ELSE
002300     IF W-RATE-METHOD EQUAL "PIX"
002400         PERFORM RATE-PIX-PAYMENT
002500     ELSE
002600         PERFORM RATE-UNKNOWN-METHOD-PAYMENT.
002700*----------------------------------------------------------------
002800
002900 RATE-CARD-PAYMENT.
003000*    CARDPAYMENTHANDLER - FIXED 1% PER-INSTALLMENT COMPOUND RATE.
003100*    SINGLE PAYMENT (1 INSTALLMENT) CARRIES NO SURCHARGE.
003200
003300     IF W-RATE-INSTALLMENTS > 1
003400         MOVE 0.0100 TO W-RATE-MONTHLY-RATE
003500         COMPUTE W-RATE-FACTOR =
003600             (1 + W-RATE-MONTHLY-RATE) ** W-RATE-INSTALLMENTS
003700         COMPUTE W-RATE-TOTAL-WITH-INTEREST ROUNDED =
003800             W-RATE-AMOUNT * W-RATE-FACTOR
003900     ELSE
004000         MOVE 0 TO W-RATE-MONTHLY-RATE
004100         MOVE W-RATE-AMOUNT TO W-RATE-TOTAL-WITH-INTEREST.
004200*----------------------------------------------------------------
004300
004400 RATE-PIX-PAYMENT.
004500*    PIXPAYMENTHANDLER - NO-INTEREST HANDLER.  TOTAL DUE EQUALS
004600*    THE REQUESTED AMOUNT REGARDLESS OF INSTALLMENTS.
004700
004800     MOVE 0              TO W-RATE-MONTHLY-RATE.
004900     MOVE W-RATE-AMOUNT  TO W-RATE-TOTAL-WITH-INTEREST.
005000*----------------------------------------------------------------
005100
005200 RATE-UNKNOWN-METHOD-PAYMENT.
005300*    NO HANDLER REGISTERED FOR THIS METHOD CODE - PASS-THROUGH,
005400*    SAME AS PIX.
005500
005600     MOVE 0              TO W-RATE-MONTHLY-RATE.
005700     MOVE W-RATE-AMOUNT  TO W-RATE-TOTAL-WITH-INTEREST.
