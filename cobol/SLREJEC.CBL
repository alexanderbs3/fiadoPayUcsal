000100*---------------------------------------------------------------
000200*    SLREJEC.CBL
000300*---------------------------------------------------------------
000400*    SELECT CLAUSE FOR THE REJECTS-REPORT PRINT FILE.
000500*---------------------------------------------------------------
000600* 03/02/94  RTC  ORIGINAL COPYBOOK.  REQUEST #FP-0101.
000700*---------------------------------------------------------------
000800     SELECT REJECTS-REPORT
000900            ASSIGN TO REJPRINT
001000            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS IS WS-REJEC-STATUS.
